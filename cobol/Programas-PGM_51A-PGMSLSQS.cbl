000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMSLSQS.
000300 AUTHOR.         R MATTINGLY.
000400 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMSLSQS - SALES BATCH QUALITY SCORE CALCULATOR               *
001200*  =================================================             *
001300*    - CALLED BY PGMSLSVL AFTER THE VALIDATION COUNTERS HAVE     *
001400*      BEEN ACCUMULATED FOR THE FULL SALES BATCH.                *
001500*    - TAKES THE ROW/ERROR/WARNING/MISSING/DUPLICATE COUNTS AND  *
001600*      RETURNS A SINGLE 0.0-100.0 QUALITY SCORE.                 *
001700*    - NO FILE I/O - PURE CALCULATION SUBPROGRAM.                *
001800*                                                                *
001900******************************************************************
002000*    CHANGE LOG
002100*------------------------------------------------------------------
002200*  DATE     PGMR  REQ/TKT   DESCRIPTION
002300*------------------------------------------------------------------
002400*  03/14/88  RM   BATCH-014 ORIGINAL SUBPROGRAM - WARNING/MISSING/
002500*                           DUPLICATE DEDUCTION FORMULA.
002600*  09/02/88  RM   BATCH-031 CLAMPED RESULT TO 0.0-100.0 RANGE
002700*                           AFTER A NEGATIVE SCORE SLIPPED THROUGH
002800*                           ON A BATCH THAT WAS ALL DUPLICATES.
002900*  02/11/91  DKT  BATCH-058 MISSING-VALUE DEDUCTION NOW CAPPED AT
003000*                           30 POINTS TO MATCH THE RUN BOOK.
003100*  07/19/94  DKT  BATCH-071 DUPLICATE DEDUCTION ONLY APPLIED WHEN
003200*                           DUPLICATE COUNT IS NONZERO.
003300*  01/06/99  PMS  Y2K-002   REVIEWED FOR Y2K - NO DATE FIELDS IN
003400*                           THIS PROGRAM, NO CHANGES REQUIRED.
003500*  05/23/02  HJW  BATCH-094 SCORE NOW ROUNDED HALF-UP TO ONE
003600*                           DECIMAL ON THE WAY OUT INSTEAD OF
003700*                           TRUNCATED.
003800*------------------------------------------------------------------
003900*
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500*    THIS FILE RUNS US LOCALE - NO CLASS/MNEMONIC NAMES NEEDED.
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*========================*
005100
005200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005300
005400*---- SCORE WORK AREAS (COMPUTED IN TENTHS FOR ROUNDING) --------
005500 77  WS-QS-SCORE           PIC S9(5)V9(4) COMP     VALUE ZEROS.
005600 77  WS-QS-WARN-PTS        PIC S9(5)V9(4) COMP     VALUE ZEROS.
005700 77  WS-QS-MISS-PTS        PIC S9(5)V9(4) COMP     VALUE ZEROS.
005800 77  WS-QS-DUP-PTS         PIC S9(5)V9(4) COMP     VALUE ZEROS.
005900 77  WS-QS-TEMP            PIC S9(5)V9(4) COMP     VALUE ZEROS.
006000
006100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006200
006300*------------------------------------------------------------------
006400 LINKAGE SECTION.
006500*================*
006600     COPY CPQSLINK.
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 PROCEDURE DIVISION USING LK-QS-COMUNICACION.
007000
007100 MAIN-PROGRAM-I.
007200
007300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
007400     PERFORM 2000-CALCULAR-I THRU 2000-CALCULAR-F
007500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
007600
007700 MAIN-PROGRAM-F. GOBACK.
007800
007900*------------------------------------------------------------------
008000 1000-INICIO-I.
008100
008200     MOVE ZEROS TO WS-QS-SCORE
008300                   WS-QS-WARN-PTS
008400                   WS-QS-MISS-PTS
008500                   WS-QS-DUP-PTS
008600                   WS-QS-TEMP.
008700
008800 1000-INICIO-F. EXIT.
008900
009000*------------------------------------------------------------------
009100 2000-CALCULAR-I.
009200
009300     IF LK-QS-TOTAL-ROWS = 0 THEN
009400        MOVE ZEROS TO WS-QS-SCORE
009500     ELSE
009600        IF LK-QS-ERROR-COUNT > 0 THEN
009700           MOVE ZEROS TO WS-QS-SCORE
009800        ELSE
009900           MOVE 100 TO WS-QS-SCORE
010000
010100           PERFORM 2100-DEDUCIR-WARNINGS
010200              THRU 2100-DEDUCIR-WARNINGS-F
010300           PERFORM 2200-DEDUCIR-MISSING
010400              THRU 2200-DEDUCIR-MISSING-F
010500           PERFORM 2300-DEDUCIR-DUPLICADOS
010600              THRU 2300-DEDUCIR-DUPLICADOS-F
010700
010800           IF WS-QS-SCORE < 0 THEN
010900              MOVE ZEROS TO WS-QS-SCORE
011000           END-IF
011100           IF WS-QS-SCORE > 100 THEN
011200              MOVE 100 TO WS-QS-SCORE
011300           END-IF
011400        END-IF
011500     END-IF.
011600
011700     COMPUTE LK-QS-SCORE ROUNDED = WS-QS-SCORE.
011800
011900 2000-CALCULAR-F. EXIT.
012000
012100*---- 5 POINTS PER WARNING, CAPPED AT 50 --------------------------
012200 2100-DEDUCIR-WARNINGS.
012300
012400     COMPUTE WS-QS-WARN-PTS = LK-QS-WARNING-COUNT * 5.
012500     IF WS-QS-WARN-PTS > 50 THEN
012600        MOVE 50 TO WS-QS-WARN-PTS
012700     END-IF.
012800     SUBTRACT WS-QS-WARN-PTS FROM WS-QS-SCORE.
012900
013000 2100-DEDUCIR-WARNINGS-F. EXIT.
013100
013200*---- % MISSING OVER FIELD POPULATION, CAPPED AT 30 ---------------
013300 2200-DEDUCIR-MISSING.
013400
013500     COMPUTE WS-QS-TEMP =
013600        (LK-QS-MISSING-TOTAL / (LK-QS-TOTAL-ROWS * 5)) * 100.
013700     IF WS-QS-TEMP > 30 THEN
013800        MOVE 30 TO WS-QS-MISS-PTS
013900     ELSE
014000        MOVE WS-QS-TEMP TO WS-QS-MISS-PTS
014100     END-IF.
014200     SUBTRACT WS-QS-MISS-PTS FROM WS-QS-SCORE.
014300
014400 2200-DEDUCIR-MISSING-F. EXIT.
014500
014600*---- % DUPLICATE ROWS, CAPPED AT 20, ONLY WHEN NONZERO -----------
014700 2300-DEDUCIR-DUPLICADOS.
014800
014900     IF LK-QS-DUPLICATE-ROWS > 0 THEN
015000        COMPUTE WS-QS-TEMP =
015100           (LK-QS-DUPLICATE-ROWS / LK-QS-TOTAL-ROWS) * 100
015200        IF WS-QS-TEMP > 20 THEN
015300           MOVE 20 TO WS-QS-DUP-PTS
015400        ELSE
015500           MOVE WS-QS-TEMP TO WS-QS-DUP-PTS
015600        END-IF
015700        SUBTRACT WS-QS-DUP-PTS FROM WS-QS-SCORE
015800     END-IF.
015900
016000 2300-DEDUCIR-DUPLICADOS-F. EXIT.
016100
016200*------------------------------------------------------------------
016300 9999-FINAL-I.
016400
016500     CONTINUE.
016600
016700 9999-FINAL-F. EXIT.
