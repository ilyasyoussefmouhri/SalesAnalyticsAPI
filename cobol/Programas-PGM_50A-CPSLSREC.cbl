000100*
000200*----------------------------------------------------------------
000300*    CPSLSREC
000400*----------------------------------------------------------------
000500*    LAYOUT SALES TRANSACTION (ONE ORDER LINE)
000600*    RECORD LENGTH = 80 BYTES
000700*----------------------------------------------------------------
000800* POSITIONS  1-10  TRANSACTION DATE, FORMAT YYYY-MM-DD
000900* POSITIONS 11-30  PRODUCT NAME OR CODE
001000* POSITIONS 31-37  QUANTITY SOLD, MAY BE BLANK OR NON-NUMERIC
001100* POSITIONS 38-46  UNIT PRICE, 2 DECIMAL PLACES, MAY BE BLANK
001200*                  OR NON-NUMERIC
001300* POSITIONS 47-66  CUSTOMER NAME OR CODE
001400* POSITIONS 67-80  RESERVED FOR FUTURE USE
001500*----------------------------------------------------------------
001600 01  WS-SLS-RECORD.
001700     03  SLS-DATE                PIC X(10).
001800     03  SLS-DATE-R  REDEFINES SLS-DATE.
001900         05  SLS-DATE-YYYY       PIC X(04).
002000         05  SLS-DATE-DASH1      PIC X(01).
002100         05  SLS-DATE-MM         PIC X(02).
002200         05  SLS-DATE-DASH2      PIC X(01).
002300         05  SLS-DATE-DD         PIC X(02).
002400     03  SLS-PRODUCT             PIC X(20).
002500     03  SLS-QUANTITY            PIC X(07).
002600     03  SLS-QUANTITY-N REDEFINES SLS-QUANTITY
002700                                 PIC S9(07).
002800     03  SLS-PRICE               PIC X(09).
002900     03  SLS-PRICE-N REDEFINES SLS-PRICE
003000                                 PIC S9(07)V99.
003100     03  SLS-CUSTOMER            PIC X(20).
003200     03  FILLER                  PIC X(14)   VALUE SPACES.
