000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMSLSST.
000300 AUTHOR.         R MATTINGLY.
000400 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.   04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMSLSST - SALES BATCH QUICK STATISTICS                       *
001200*  ================================================               *
001300*    - INDEPENDENT, LIGHTWEIGHT JOB STEP - DOES NOT DEPEND ON     *
001400*      PGMSLSVL/PGMSLSAN HAVING RUN OR PASSED.                    *
001500*    - READS THE SALES TRANSACTION FILE SEQUENTIALLY, COUNTS      *
001600*      ROWS, REPORTS THE FIXED FIVE-COLUMN LAYOUT, AND ECHOES     *
001700*      THE FIRST FIVE RECORDS VERBATIM FOR A QUICK EYEBALL CHECK  *
001800*      BEFORE THE FULL VALIDATION/ANALYTICS STEPS RUN.            *
001900*                                                                *
002000******************************************************************
002100*    CHANGE LOG
002200*------------------------------------------------------------------
002300*  DATE     PGMR  REQ/TKT   DESCRIPTION
002400*------------------------------------------------------------------
002500*  04/02/88  RM   BATCH-016 ORIGINAL PROGRAM - ROW COUNT AND
002600*                           FIRST-FIVE-RECORD ECHO ONLY.
002700*  11/14/89  RM   BATCH-039 ADDED COLUMN COUNT AND COLUMN NAME
002800*                           LINE TO THE REPORT HEADER.
002900*  01/06/99  PMS  Y2K-002   DATE FIELD IS FOUR-DIGIT YYYY-MM-DD -
003000*                           REVIEWED, NO CHANGES REQUIRED.
003050*  05/30/02  HJW  BATCH-097 ADDED NUMERIC RUN-DATE ECHO TO THE
003060*                           OPERATOR CONSOLE TRACE SO THIS STEP'S
003070*                           LOG LINE MATCHES PGMSLSVL/PGMSLSAN.
003100*------------------------------------------------------------------
003200*
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003450 CONFIGURATION SECTION.
003500
003550 SPECIAL-NAMES.
003600*    THIS FILE RUNS US LOCALE - NO CLASS/MNEMONIC NAMES NEEDED.
003650
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT SLS-ENTRADA  ASSIGN DDSLSIN
004400            FILE STATUS IS FS-SLSIN.
004500
004600     SELECT SLS-STATRPT  ASSIGN DDSTATRPT
004700            FILE STATUS IS FS-STATRPT.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  SLS-ENTRADA
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 01  REG-SLS-ENTRADA     PIC X(80).
005700
005800 FD  SLS-STATRPT
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-SLS-STATRPT     PIC X(132).
006200
006300 WORKING-STORAGE SECTION.
006400*========================*
006500
006600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006700
006800*---- FILE STATUS --------------------------------------------------
006900 77  FS-SLSIN                   PIC XX   VALUE SPACES.
007000 77  FS-STATRPT                 PIC XX   VALUE SPACES.
007100
007200*---- SWITCHES --------------------------------------------------------
007300 77  WS-ST-STATUS-FIN            PIC X    VALUE 'N'.
007400     88  WS-ST-FIN-LECTURA                VALUE 'Y'.
007500     88  WS-ST-NO-FIN-LECTURA             VALUE 'N'.
007600
007700*---- SUBSCRIPTS AND COUNTERS (COMP PER SHOP STANDARD) ---------------
007800 77  WS-ST-IX                    PIC 9(04) COMP   VALUE 0.
007900 77  WS-ST-TOTAL-ROWS            PIC 9(07) COMP   VALUE 0.
008000 77  WS-ST-ECHO-COUNT            PIC 9(04) COMP   VALUE 0.
008100 77  WS-ST-TOTAL-COLUMNS         PIC 9(03) COMP   VALUE 5.
008200
008300*---- REPORT EDIT FIELDS -----------------------------------------------
008400 77  WS-ST-CNT-EDIT              PIC Z(6)9.
008500 77  WS-ST-COL-EDIT              PIC Z9.
008600
008700*---- FIXED FIVE-COLUMN NAME LIST (REDEFINED FOR TABLE ACCESS) -------
008800 01  WS-ST-COLUMNAS.
008900     03  FILLER   PIC X(20)  VALUE 'DATE'.
009000     03  FILLER   PIC X(20)  VALUE 'PRODUCT'.
009100     03  FILLER   PIC X(20)  VALUE 'QUANTITY'.
009200     03  FILLER   PIC X(20)  VALUE 'PRICE'.
009300     03  FILLER   PIC X(20)  VALUE 'CUSTOMER'.
009400 01  WS-ST-COLUMNAS-R REDEFINES WS-ST-COLUMNAS.
009500     03  ST-COL-NAME  PIC X(20) OCCURS 5 TIMES.
009600
009700*---- FIRST-FIVE-RECORD ECHO TABLE (RAW, VERBATIM) -------------------
009800 01  WS-ST-ECHO-TABLE.
009900     03  ST-ECHO-ENTRY  PIC X(80) OCCURS 5 TIMES.
010000     03  FILLER         PIC X(10).
010010
010020*---- COLUMN-SLICED VIEW OF THE ECHO TABLE (SAME FIVE COLUMNS AS
010030*     THE SALES RECORD LAYOUT) - FOR WHOEVER HAS TO EYEBALL A BAD
010040*     ROW IN A DUMP WITHOUT COUNTING BYTES BY HAND ------------------
010050 01  WS-ST-ECHO-TABLE-R REDEFINES WS-ST-ECHO-TABLE.
010060     03  ST-ECHO-REC            OCCURS 5 TIMES.
010070         05  ST-ECHO-REC-DATE       PIC X(10).
010080         05  ST-ECHO-REC-PRODUCT    PIC X(20).
010090         05  ST-ECHO-REC-QUANTITY   PIC X(07).
010095         05  ST-ECHO-REC-PRICE      PIC X(09).
010096         05  ST-ECHO-REC-CUSTOMER   PIC X(20).
010097         05  FILLER                 PIC X(14).
010098     03  FILLER                     PIC X(10).
010100
010200*//// COPY PARA ESTRUCTURA DE DATOS - PULLS IN THE DATE/QUANTITY/
010300*     PRICE REDEFINES USED ELSEWHERE IN THE SALES BATCH SUITE /////
010400     COPY CPSLSREC.
010500*//////////////////////////////////////////////////////////////////
010600
010700*---- RUN-DATE / PRINT LINE WORK AREAS --------------------------------
010800 01  WS-ST-FECHA-CORRIDA.
010900     03  WS-ST-FC-AA             PIC 99.
011000     03  WS-ST-FC-MM             PIC 99.
011100     03  WS-ST-FC-DD             PIC 99.
011110*---- SIX-DIGIT VIEW OF THE SAME RUN DATE FOR THE SIGN-OFF LINE -----
011120 01  WS-ST-FECHA-CORRIDA-N REDEFINES WS-ST-FECHA-CORRIDA
011130     PIC 9(06).
011200
011300 01  IMP-ST-TITULO.
011400     03  FILLER            PIC X(10)  VALUE 'RUN DATE: '.
011500     03  IMP-ST-TIT-MM     PIC Z9.
011600     03  FILLER            PIC X      VALUE '/'.
011700     03  IMP-ST-TIT-DD     PIC Z9.
011800     03  FILLER            PIC X      VALUE '/'.
011900     03  FILLER            PIC X(2)   VALUE '20'.
012000     03  IMP-ST-TIT-AA     PIC 99.
012100     03  FILLER            PIC X(8)   VALUE SPACES.
012200     03  FILLER            PIC X(34)
012300         VALUE 'SALES BATCH - QUICK STATISTICS'.
012400     03  FILLER            PIC X(57)  VALUE SPACES.
012500
012600 01  WS-ST-LINE               PIC X(132) VALUE ALL '='.
012700 01  WS-ST-SEPARATE           PIC X(132) VALUE SPACES.
012800 01  WS-ST-PRINT-LINE         PIC X(132).
012900
013000 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013100
013200*------------------------------------------------------------------
013300 LINKAGE SECTION.
013400*================*
013500
013600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013700 PROCEDURE DIVISION.
013800
013900 MAIN-PROGRAM-I.
014000
014100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
014200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
014300                              UNTIL WS-ST-FIN-LECTURA
014400     PERFORM 6000-IMPRIMIR-REPORTE-I
014500        THRU 6000-IMPRIMIR-REPORTE-F
014600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
014700
014800 MAIN-PROGRAM-F. GOBACK.
014900
015000
015100*------------------------------------------------------------------
015200 1000-INICIO-I.
015300
015400     ACCEPT WS-ST-FECHA-CORRIDA FROM DATE
015500     MOVE WS-ST-FC-MM TO IMP-ST-TIT-MM
015600     MOVE WS-ST-FC-DD TO IMP-ST-TIT-DD
015700     MOVE WS-ST-FC-AA TO IMP-ST-TIT-AA
015800
015900     SET WS-ST-NO-FIN-LECTURA TO TRUE
016000
016100     OPEN INPUT  SLS-ENTRADA
016200     IF FS-SLSIN IS NOT EQUAL '00' THEN
016300        DISPLAY '* ERROR EN OPEN SLS-ENTRADA = ' FS-SLSIN
016400        SET WS-ST-FIN-LECTURA TO TRUE
016500     END-IF
016600
016700     OPEN OUTPUT SLS-STATRPT
016800     IF FS-STATRPT IS NOT EQUAL '00' THEN
016900        DISPLAY '* ERROR EN OPEN SLS-STATRPT = ' FS-STATRPT
017000        MOVE 9999 TO RETURN-CODE
017100        SET WS-ST-FIN-LECTURA TO TRUE
017200     END-IF.
017300
017400 1000-INICIO-F. EXIT.
017500
017600
017700*---- READ, COUNT, AND ECHO THE FIRST FIVE RECORDS VERBATIM ---------
017800 2000-PROCESO-I.
017900
018000     READ SLS-ENTRADA INTO WS-SLS-RECORD
018100
018200     EVALUATE FS-SLSIN
018300        WHEN '00'
018400           ADD 1 TO WS-ST-TOTAL-ROWS
018500           IF WS-ST-TOTAL-ROWS <= 5 THEN
018600              ADD 1 TO WS-ST-ECHO-COUNT
018700              MOVE WS-SLS-RECORD
018750                 TO ST-ECHO-ENTRY(WS-ST-ECHO-COUNT)
018800           END-IF
018900        WHEN '10'
019000           SET WS-ST-FIN-LECTURA TO TRUE
019100        WHEN OTHER
019200           DISPLAY '*ERROR EN LECTURA SLS-ENTRADA : ' FS-SLSIN
019300           SET WS-ST-FIN-LECTURA TO TRUE
019400     END-EVALUATE.
019500
019600 2000-PROCESO-F. EXIT.
019700
019800
019900*------------------------------------------------------------------
020000 6000-IMPRIMIR-REPORTE-I.
020100
020200     WRITE REG-SLS-STATRPT FROM IMP-ST-TITULO AFTER PAGE
020300     WRITE REG-SLS-STATRPT FROM WS-ST-LINE AFTER 1
020400     WRITE REG-SLS-STATRPT FROM WS-ST-SEPARATE AFTER 1
020500
020600     MOVE SPACES TO WS-ST-PRINT-LINE
020700     MOVE WS-ST-TOTAL-ROWS TO WS-ST-CNT-EDIT
020800     STRING 'TOTAL ROWS: ' DELIMITED BY SIZE
020900            WS-ST-CNT-EDIT DELIMITED BY SIZE
021000         INTO WS-ST-PRINT-LINE
021100     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1
021200
021300     MOVE SPACES TO WS-ST-PRINT-LINE
021400     MOVE WS-ST-TOTAL-COLUMNS TO WS-ST-COL-EDIT
021500     STRING 'TOTAL COLUMNS: ' DELIMITED BY SIZE
021600            WS-ST-COL-EDIT DELIMITED BY SIZE
021700         INTO WS-ST-PRINT-LINE
021800     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1
021900
022000     MOVE SPACES TO WS-ST-PRINT-LINE
022100     MOVE 'COLUMN NAMES:' TO WS-ST-PRINT-LINE
022200     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1
022300
022400     PERFORM 6100-IMPRIMIR-COLUMNA-I
022500        THRU 6100-IMPRIMIR-COLUMNA-F
022600        VARYING WS-ST-IX FROM 1 BY 1
022700        UNTIL WS-ST-IX > WS-ST-TOTAL-COLUMNS
022800
022900     WRITE REG-SLS-STATRPT FROM WS-ST-SEPARATE AFTER 1
023000     MOVE SPACES TO WS-ST-PRINT-LINE
023100     MOVE 'FIRST RECORDS (VERBATIM):' TO WS-ST-PRINT-LINE
023200     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1
023300
023400     PERFORM 6200-IMPRIMIR-ECHO-I
023500        THRU 6200-IMPRIMIR-ECHO-F
023600        VARYING WS-ST-IX FROM 1 BY 1
023700        UNTIL WS-ST-IX > WS-ST-ECHO-COUNT.
023800
023900 6000-IMPRIMIR-REPORTE-F. EXIT.
024000
024100*------------------------------------------------------------------
024200 6100-IMPRIMIR-COLUMNA-I.
024300
024400     MOVE SPACES TO WS-ST-PRINT-LINE
024500     STRING '  - ' DELIMITED BY SIZE
024600            ST-COL-NAME(WS-ST-IX) DELIMITED BY SIZE
024700         INTO WS-ST-PRINT-LINE
024800     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1.
024900
025000 6100-IMPRIMIR-COLUMNA-F. EXIT.
025100
025200*------------------------------------------------------------------
025300 6200-IMPRIMIR-ECHO-I.
025400
025500     MOVE SPACES TO WS-ST-PRINT-LINE
025600     MOVE ST-ECHO-ENTRY(WS-ST-IX) TO WS-ST-PRINT-LINE
025700     WRITE REG-SLS-STATRPT FROM WS-ST-PRINT-LINE AFTER 1.
025800
025900 6200-IMPRIMIR-ECHO-F. EXIT.
026000
026100*------------------------------------------------------------------
026200 9999-FINAL-I.
026300
026400     CLOSE SLS-ENTRADA
026500     IF FS-SLSIN IS NOT EQUAL '00' THEN
026600        DISPLAY '* ERROR EN CLOSE SLS-ENTRADA = ' FS-SLSIN
026700     END-IF
026800
026900     CLOSE SLS-STATRPT
027000     IF FS-STATRPT IS NOT EQUAL '00' THEN
027100        DISPLAY '* ERROR EN CLOSE SLS-STATRPT = ' FS-STATRPT
027200     END-IF
027300
027400     MOVE 0 TO RETURN-CODE
027410     DISPLAY 'PGMSLSST - RUN DATE (YYMMDD) : '
027420        WS-ST-FECHA-CORRIDA-N
027500     DISPLAY 'PGMSLSST - TOTAL ROWS : ' WS-ST-TOTAL-ROWS.
027600
027700 9999-FINAL-F. EXIT.
