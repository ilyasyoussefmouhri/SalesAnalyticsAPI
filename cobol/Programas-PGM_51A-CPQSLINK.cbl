000100*
000200*----------------------------------------------------------------
000300*    CPQSLINK
000400*----------------------------------------------------------------
000500*    LINKAGE AREA SHARED BY PGMSLSVL (CALLER) AND PGMSLSQS
000600*    (CALLEE) FOR THE QUALITY SCORE CALCULATION.
000700*    LARGO 35 BYTES
000800*----------------------------------------------------------------
000900 01  LK-QS-COMUNICACION.
001000     03  LK-QS-TOTAL-ROWS        PIC 9(07) COMP.
001100     03  LK-QS-ERROR-COUNT       PIC 9(03) COMP.
001200     03  LK-QS-WARNING-COUNT     PIC 9(03) COMP.
001300     03  LK-QS-MISSING-TOTAL     PIC 9(07) COMP.
001400     03  LK-QS-DUPLICATE-ROWS    PIC 9(07) COMP.
001500     03  LK-QS-SCORE             PIC 9(03)V9.
001600     03  FILLER                  PIC X(10).
