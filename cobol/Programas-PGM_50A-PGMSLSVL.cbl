000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMSLSVL.
000300 AUTHOR.         R MATTINGLY.
000400 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMSLSVL - SALES BATCH DATA QUALITY VALIDATOR                 *
001200*  ================================================              *
001300*    - LOADS THE FULL SALES TRANSACTION FILE INTO A WORKING      *
001400*      STORAGE TABLE (ONE ENTRY PER ORDER LINE).                 *
001500*    - CHECKS FOR AN EMPTY FILE, DUPLICATE ROWS, MISSING FIELDS,  *
001600*      NON-NUMERIC QUANTITY/PRICE, OUT-OF-RANGE QUANTITY/PRICE,   *
001700*      AND UNPARSEABLE DATES (INCLUDING LEAP-YEAR CALENDAR        *
001800*      CHECKING).                                                *
001900*    - CALLS PGMSLSQS TO TURN THE COUNTERS INTO A SINGLE QUALITY  *
002000*      SCORE, THEN WRITES THE VALIDATION REPORT.                  *
002100*    - SETS RETURN-CODE 0 WHEN THE BATCH PASSES, 4 WHEN IT DOES   *
002200*      NOT, SO THE ANALYTICS STEP (PGMSLSAN) CAN BE CONDITIONED   *
002300*      ON THIS STEP'S CONDITION CODE IN THE RUN JCL.              *
002400*                                                                *
002500******************************************************************
002600*    CHANGE LOG
002700*------------------------------------------------------------------
002800*  DATE     PGMR  REQ/TKT   DESCRIPTION
002900*------------------------------------------------------------------
003000*  03/14/88  RM   BATCH-014 ORIGINAL PROGRAM.
003100*  09/02/88  RM   BATCH-031 ADDED DUPLICATE ROW DETECTION.
003200*  04/18/90  RM   BATCH-044 ADDED DATE MIN/MAX/SPAN-DAYS TO THE
003300*                           STATISTICS BLOCK.
003400*  02/11/91  DKT  BATCH-058 SPLIT QUALITY SCORE OUT TO ITS OWN
003500*                           CALLED SUBPROGRAM, PGMSLSQS, SO OTHER
003600*                           BATCH STEPS CAN REUSE THE FORMULA.
003700*  07/19/94  DKT  BATCH-071 QUANTITY/PRICE NOW TESTED AGAINST THE
003800*                           SIGNED REDEFINES VIEW SO AN EMBEDDED
003900*                           SIGN NO LONGER FALSE-FLAGS AS
004000*                           NOT-NUMERIC.
004100*  01/06/99  PMS  Y2K-002   DATE FIELDS ARE ALREADY FOUR-DIGIT
004200*                           YYYY-MM-DD ON THIS FILE - REVIEWED,
004300*                           NO CENTURY WINDOWING REQUIRED.
004400*  05/23/02  HJW  BATCH-094 RETURN-CODE NOW SET FOR JCL STEP
004500*                           CONDITIONING INSTEAD OF BEING LEFT AT
004600*                           WHATEVER THE LAST FILE OPEN SET IT TO.
004700*------------------------------------------------------------------
004800*
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005050 CONFIGURATION SECTION.
005100
005150 SPECIAL-NAMES.
005200*    THIS FILE RUNS US LOCALE - NO CLASS/MNEMONIC NAMES NEEDED.
005250
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT SLS-ENTRADA  ASSIGN DDSLSIN
006000            FILE STATUS IS FS-SLSIN.
006100
006200     SELECT SLS-VALRPT   ASSIGN DDVALRPT
006300            FILE STATUS IS FS-VALRPT.
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  SLS-ENTRADA
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SLS-ENTRADA     PIC X(80).
007300
007400 FD  SLS-VALRPT
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-SLS-VALRPT      PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000*========================*
008100
008200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008300
008400*---- FILE STATUS ------------------------------------------------
008500 77  FS-SLSIN                   PIC XX   VALUE SPACES.
008600     88  FS-SLSIN-FIN                    VALUE '10'.
008700 77  FS-VALRPT                  PIC XX   VALUE SPACES.
008800
008900*---- END-OF-FILE / CONTROL SWITCHES ------------------------------
009000 77  WS-VR-STATUS-FIN            PIC X    VALUE 'N'.
009100     88  WS-VR-FIN-LECTURA                VALUE 'Y'.
009200     88  WS-VR-NO-FIN-LECTURA             VALUE 'N'.
009300
009400 77  WS-VR-VALID-FLAG            PIC X    VALUE 'Y'.
009500     88  WS-VR-VALID                      VALUE 'Y'.
009600     88  WS-VR-INVALID                    VALUE 'N'.
009700
009800 77  WS-VR-DUP-FOUND             PIC X    VALUE 'N'.
009900     88  WS-VR-DUP-SI                     VALUE 'Y'.
010000
010100 77  WS-VR-FECHA-OK              PIC X    VALUE 'N'.
010200     88  WS-VR-FECHA-VALIDA               VALUE 'Y'.
010300
010400 77  WS-VR-DATE-FOUND            PIC X    VALUE 'N'.
010500     88  WS-VR-DATE-SEEN                   VALUE 'Y'.
010600
010700 77  WS-VR-ES-BISIESTO           PIC X    VALUE 'N'.
010800     88  WS-VR-ANIO-ES-BISIESTO            VALUE 'Y'.
010900
011000*---- SUBSCRIPTS / ROW LIMITS (COMP PER SHOP STANDARD) -----------
011100 77  WS-VR-MAX-ROWS              PIC 9(04) COMP   VALUE 1000.
011200 77  WS-VR-IX                    PIC 9(04) COMP   VALUE 0.
011300 77  WS-VR-IX2                   PIC 9(04) COMP   VALUE 0.
011400
011500*---- COUNTERS (COMP PER SHOP STANDARD) ---------------------------
011600 77  WS-VR-TOTAL-ROWS            PIC 9(07) COMP   VALUE 0.
011700 77  WS-VR-TOTAL-COLUMNS         PIC 9(03) COMP   VALUE 0.
011800 77  WS-VR-ERROR-COUNT           PIC 9(03) COMP   VALUE 0.
011900 77  WS-VR-WARNING-COUNT         PIC 9(03) COMP   VALUE 0.
012000 77  WS-VR-DUP-ROWS              PIC 9(07) COMP   VALUE 0.
012100 77  WS-VR-MISS-DATE             PIC 9(07) COMP   VALUE 0.
012200 77  WS-VR-MISS-PRODUCT          PIC 9(07) COMP   VALUE 0.
012300 77  WS-VR-MISS-QTY              PIC 9(07) COMP   VALUE 0.
012400 77  WS-VR-MISS-PRICE            PIC 9(07) COMP   VALUE 0.
012500 77  WS-VR-MISS-CUSTOMER         PIC 9(07) COMP   VALUE 0.
012600 77  WS-VR-MISSING-TOTAL         PIC 9(07) COMP   VALUE 0.
012700 77  WS-VR-QTY-NONNUM            PIC 9(07) COMP   VALUE 0.
012800 77  WS-VR-QTY-LE-ZERO           PIC 9(07) COMP   VALUE 0.
012900 77  WS-VR-PRICE-NONNUM          PIC 9(07) COMP   VALUE 0.
013000 77  WS-VR-PRICE-NEGATIVE        PIC 9(07) COMP   VALUE 0.
013100 77  WS-VR-DATE-NONPARSE         PIC 9(07) COMP   VALUE 0.
013200
013300*---- DATE RANGE WORK AREAS ---------------------------------------
013400 77  WS-VR-DATE-MIN              PIC X(10) VALUE SPACES.
013500 77  WS-VR-DATE-MAX              PIC X(10) VALUE SPACES.
013600 77  WS-VR-DATE-SPAN             PIC 9(05) COMP   VALUE 0.
013700 77  WS-VR-ANIO-CHK              PIC 9(04) COMP   VALUE 0.
013800 77  WS-VR-CALC-ANIO             PIC 9(04) COMP   VALUE 0.
013900 77  WS-VR-CALC-MES              PIC 9(02) COMP   VALUE 0.
014000 77  WS-VR-CALC-DIA              PIC 9(02) COMP   VALUE 0.
014100 77  WS-VR-BISIESTOS             PIC 9(07) COMP   VALUE 0.
014120 77  WS-VR-DIV4                  PIC 9(07) COMP   VALUE 0.
014140 77  WS-VR-DIV100                PIC 9(07) COMP   VALUE 0.
014160 77  WS-VR-DIV400                PIC 9(07) COMP   VALUE 0.
014200 77  WS-VR-DIAS-MIN              PIC 9(07) COMP   VALUE 0.
014300 77  WS-VR-DIAS-MAX              PIC 9(07) COMP   VALUE 0.
014400 77  WS-VR-CALC-RESULT           PIC 9(07) COMP   VALUE 0.
014500
014600*---- CUMULATIVE DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR) ---------
014700 01  WS-VR-DIAS-ACUM-INIT.
014800     03  FILLER   PIC 9(03)  VALUE 000.
014900     03  FILLER   PIC 9(03)  VALUE 031.
015000     03  FILLER   PIC 9(03)  VALUE 059.
015100     03  FILLER   PIC 9(03)  VALUE 090.
015200     03  FILLER   PIC 9(03)  VALUE 120.
015300     03  FILLER   PIC 9(03)  VALUE 151.
015400     03  FILLER   PIC 9(03)  VALUE 181.
015500     03  FILLER   PIC 9(03)  VALUE 212.
015600     03  FILLER   PIC 9(03)  VALUE 243.
015700     03  FILLER   PIC 9(03)  VALUE 273.
015800     03  FILLER   PIC 9(03)  VALUE 304.
015900     03  FILLER   PIC 9(03)  VALUE 334.
016000 01  WS-VR-DIAS-ACUM-TABLE REDEFINES WS-VR-DIAS-ACUM-INIT.
016100     03  WS-VR-DIAS-ACUM   PIC 9(03) OCCURS 12 TIMES.
016200
016300*---- MESSAGE / PERCENT FORMATTING --------------------------------
016350 77  WS-VR-TEMP-CONTADOR         PIC 9(07) COMP   VALUE 0.
016400 77  WS-VR-CNT-EDIT              PIC Z(6)9.
016500 77  WS-VR-PCT-CALC              PIC S9(03)V9(01) COMP-3 VALUE 0.
016600 77  WS-VR-PCT-EDIT              PIC ZZ9.9.
016700 77  WS-VR-QUALITY-SCORE         PIC 9(03)V9 VALUE 0.
016800 77  WS-VR-QS-EDIT               PIC ZZ9.9.
016900
017000*---- ERROR / WARNING MESSAGE TABLES -------------------------------
017100 01  WS-VR-ERROR-TABLE.
017120     03  WS-VR-ERROR-MSG  PIC X(80) OCCURS 5 TIMES.
017140     03  FILLER           PIC X(10).
017300 01  WS-VR-WARNING-TABLE.
017320     03  WS-VR-WARNING-MSG PIC X(80) OCCURS 20 TIMES.
017340     03  FILLER            PIC X(10).
017450
017460*---- QUALITY-SCORE CALL PARAMETER AREA (SHARED WITH PGMSLSQS) ------
017470     COPY CPQSLINK.
017480
017600*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
017700     COPY CPSLSREC.
017800*//////////////////////////////////////////////////////////////////
017900
018000*---- SALES BATCH WORKING TABLE (ONE ENTRY PER ORDER LINE) -------
018100 01  WS-SLS-TABLE.
018200     03  TBL-SLS-ENTRY OCCURS 1000 TIMES.
018300         05  TBL-DATE                PIC X(10).
018400         05  TBL-DATE-R REDEFINES TBL-DATE.
018500             07  TBL-DATE-YYYY           PIC X(04).
018600             07  TBL-DATE-YYYY-N REDEFINES TBL-DATE-YYYY
018700                                         PIC 9(04).
018800             07  TBL-DATE-DASH1          PIC X(01).
018900             07  TBL-DATE-MM             PIC X(02).
019000             07  TBL-DATE-MM-N REDEFINES TBL-DATE-MM
019100                                         PIC 9(02).
019200             07  TBL-DATE-DASH2          PIC X(01).
019300             07  TBL-DATE-DD             PIC X(02).
019400             07  TBL-DATE-DD-N REDEFINES TBL-DATE-DD
019500                                         PIC 9(02).
019600         05  TBL-PRODUCT             PIC X(20).
019700         05  TBL-QUANTITY            PIC X(07).
019800         05  TBL-QUANTITY-N REDEFINES TBL-QUANTITY
019900                                     PIC S9(07).
020000         05  TBL-PRICE               PIC X(09).
020100         05  TBL-PRICE-N REDEFINES TBL-PRICE
020200                                     PIC S9(07)V99.
020300         05  TBL-CUSTOMER            PIC X(20).
020400         05  FILLER                  PIC X(14).
020500
020600*---- RUN-DATE / PRINT LINE WORK AREAS ----------------------------
020700 01  WS-VR-FECHA-CORRIDA.
020800     03  WS-VR-FC-AA             PIC 99.
020900     03  WS-VR-FC-MM             PIC 99.
021000     03  WS-VR-FC-DD             PIC 99.
021100
021200 77  WS-VR-CUENTA-PAGINA         PIC 9(02) COMP VALUE 1.
021300 77  WS-VR-CUENTA-LINEA          PIC 9(02) COMP VALUE 0.
021350 77  WS-VR-LINEA-FIJA            PIC 9(02) COMP VALUE 55.
021400
021500 01  IMP-VR-TITULO.
021600     03  FILLER            PIC X(10)  VALUE 'RUN DATE: '.
021700     03  IMP-VR-TIT-MM     PIC Z9.
021800     03  FILLER            PIC X      VALUE '/'.
021900     03  IMP-VR-TIT-DD     PIC Z9.
022000     03  FILLER            PIC X      VALUE '/'.
022100     03  FILLER            PIC X(2)   VALUE '20'.
022200     03  IMP-VR-TIT-AA     PIC 99.
022300     03  FILLER            PIC X(8)   VALUE SPACES.
022400     03  FILLER            PIC X(45)
022500         VALUE 'SALES BATCH - DATA QUALITY VALIDATION REPORT'.
022600     03  FILLER            PIC X(10)  VALUE SPACES.
022700     03  FILLER            PIC X(6)   VALUE 'PAGE: '.
022800     03  IMP-VR-TIT-PAGINA PIC Z9.
022900     03  FILLER            PIC X(38)  VALUE SPACES.
023000
023100 01  WS-VR-LINE               PIC X(132) VALUE ALL '='.
023200 01  WS-VR-SEPARATE           PIC X(132) VALUE SPACES.
023300 01  WS-VR-PRINT-LINE         PIC X(132).
023400
023500 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023600
023700*------------------------------------------------------------------
023800 LINKAGE SECTION.
023900*================*
024000
024100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024200 PROCEDURE DIVISION.
024300
024400 MAIN-PROGRAM-I.
024500
024600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
024700     PERFORM 2000-CARGAR-I   THRU 2000-CARGAR-F
024800                             UNTIL WS-VR-FIN-LECTURA
024900
025000     IF WS-VR-TOTAL-ROWS = 0 THEN
025100        PERFORM 2500-ARCHIVO-VACIO-I
025200           THRU 2500-ARCHIVO-VACIO-F
025300     ELSE
025400        PERFORM 3000-VALIDAR-CAMPOS-I
025500           THRU 3000-VALIDAR-CAMPOS-F
025600           VARYING WS-VR-IX FROM 1 BY 1
025700           UNTIL WS-VR-IX > WS-VR-TOTAL-ROWS
025800        PERFORM 3200-CALC-SPAN-I    THRU 3200-CALC-SPAN-F
025900        PERFORM 3900-TOTAL-MISSING-I
026000           THRU 3900-TOTAL-MISSING-F
026100        PERFORM 4000-CONSTRUIR-MENSAJES-I
026200           THRU 4000-CONSTRUIR-MENSAJES-F
026300     END-IF
026400
026500     PERFORM 5000-LLAMAR-CALIDAD-I  THRU 5000-LLAMAR-CALIDAD-F
026600     PERFORM 6000-IMPRIMIR-REPORTE-I
026700        THRU 6000-IMPRIMIR-REPORTE-F
026800     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
026900
027000 MAIN-PROGRAM-F. GOBACK.
027100
027200
027300*------------------------------------------------------------------
027400 1000-INICIO-I.
027500
027600     MOVE 5 TO WS-VR-TOTAL-COLUMNS
027700     ACCEPT WS-VR-FECHA-CORRIDA FROM DATE
027800     MOVE WS-VR-FC-MM TO IMP-VR-TIT-MM
027900     MOVE WS-VR-FC-DD TO IMP-VR-TIT-DD
028000     MOVE WS-VR-FC-AA TO IMP-VR-TIT-AA
028100
028200     SET WS-VR-NO-FIN-LECTURA TO TRUE
028300
028400     OPEN INPUT  SLS-ENTRADA
028500     IF FS-SLSIN IS NOT EQUAL '00' THEN
028600        DISPLAY '* ERROR EN OPEN SLS-ENTRADA = ' FS-SLSIN
028700        SET WS-VR-FIN-LECTURA TO TRUE
028800     END-IF
028900
029000     OPEN OUTPUT SLS-VALRPT
029100     IF FS-VALRPT IS NOT EQUAL '00' THEN
029200        DISPLAY '* ERROR EN OPEN SLS-VALRPT = ' FS-VALRPT
029300        MOVE 9999 TO RETURN-CODE
029400        SET WS-VR-FIN-LECTURA TO TRUE
029500     END-IF.
029600
029700 1000-INICIO-F. EXIT.
029800
029900
030000*---- LOADS ONE ROW AT A TIME INTO THE WORKING TABLE --------------
030100 2000-CARGAR-I.
030200
030300     READ SLS-ENTRADA INTO WS-SLS-RECORD
030400
030500     EVALUATE FS-SLSIN
030600        WHEN '00'
030700           PERFORM 2100-ALMACENAR-I THRU 2100-ALMACENAR-F
030800        WHEN '10'
030900           SET WS-VR-FIN-LECTURA TO TRUE
031000        WHEN OTHER
031100           DISPLAY '*ERROR EN LECTURA SLS-ENTRADA : ' FS-SLSIN
031200           SET WS-VR-FIN-LECTURA TO TRUE
031300     END-EVALUATE.
031400
031500 2000-CARGAR-F. EXIT.
031600
031700
031800*------------------------------------------------------------------
031900 2100-ALMACENAR-I.
032000
032100     IF WS-VR-TOTAL-ROWS < WS-VR-MAX-ROWS THEN
032200        ADD 1 TO WS-VR-TOTAL-ROWS
032300        MOVE WS-SLS-RECORD TO TBL-SLS-ENTRY(WS-VR-TOTAL-ROWS)
032400        PERFORM 2200-VERIF-DUPLICADO-I
032500           THRU 2200-VERIF-DUPLICADO-F
032600     ELSE
032700        DISPLAY '* MAXIMO DE FILAS DE LA TABLA EXCEDIDO'
032800     END-IF.
032900
033000 2100-ALMACENAR-F. EXIT.
033100
033200
033300*---- EXACT-MATCH DUPLICATE SCAN AGAINST EARLIER ROWS -------------
033400 2200-VERIF-DUPLICADO-I.
033500
033600     MOVE 'N' TO WS-VR-DUP-FOUND
033700
033800     IF WS-VR-TOTAL-ROWS > 1 THEN
033900        PERFORM 2210-COMPARAR-FILA-I
034000           THRU 2210-COMPARAR-FILA-F
034100           VARYING WS-VR-IX2 FROM 1 BY 1
034200           UNTIL WS-VR-IX2 >= WS-VR-TOTAL-ROWS
034300              OR WS-VR-DUP-SI
034400     END-IF
034500
034600     IF WS-VR-DUP-SI THEN
034700        ADD 1 TO WS-VR-DUP-ROWS
034800     END-IF.
034900
035000 2200-VERIF-DUPLICADO-F. EXIT.
035100
035200*------------------------------------------------------------------
035300 2210-COMPARAR-FILA-I.
035400
035500     IF TBL-SLS-ENTRY(WS-VR-IX2) EQUAL
035600        TBL-SLS-ENTRY(WS-VR-TOTAL-ROWS) THEN
035700        MOVE 'Y' TO WS-VR-DUP-FOUND
035800     END-IF.
035900
036000 2210-COMPARAR-FILA-F. EXIT.
036100
036200
036300*---- FATAL: NO ROWS IN THE BATCH ----------------------------------
036400 2500-ARCHIVO-VACIO-I.
036500
036600     ADD 1 TO WS-VR-ERROR-COUNT
036700     SET WS-VR-INVALID TO TRUE
036800     MOVE 'ERROR: SALES FILE IS EMPTY - NO ROWS TO PROCESS'
036900        TO WS-VR-ERROR-MSG(WS-VR-ERROR-COUNT).
037100
037200 2500-ARCHIVO-VACIO-F. EXIT.
037300
037400
037500*---- PER-ROW / PER-FIELD VALIDATION PASS --------------------------
037600*     RUNS ONCE THE FULL TABLE HAS BEEN LOADED.
037700 3000-VALIDAR-CAMPOS-I.
037800
037900     IF TBL-DATE(WS-VR-IX) EQUAL SPACES THEN
038000        ADD 1 TO WS-VR-MISS-DATE
038100     ELSE
038200        PERFORM 3100-VERIF-FECHA-I THRU 3100-VERIF-FECHA-F
038300     END-IF
038400
038500     IF TBL-PRODUCT(WS-VR-IX) EQUAL SPACES THEN
038600        ADD 1 TO WS-VR-MISS-PRODUCT
038700     END-IF
038800
038900     IF TBL-QUANTITY(WS-VR-IX) EQUAL SPACES THEN
039000        ADD 1 TO WS-VR-MISS-QTY
039100     ELSE
039200        IF TBL-QUANTITY-N(WS-VR-IX) IS NOT NUMERIC THEN
039300           ADD 1 TO WS-VR-QTY-NONNUM
039400        ELSE
039500           IF TBL-QUANTITY-N(WS-VR-IX) NOT GREATER THAN ZERO THEN
039600              ADD 1 TO WS-VR-QTY-LE-ZERO
039700           END-IF
039800        END-IF
039900     END-IF
040000
040100     IF TBL-PRICE(WS-VR-IX) EQUAL SPACES THEN
040200        ADD 1 TO WS-VR-MISS-PRICE
040300     ELSE
040400        IF TBL-PRICE-N(WS-VR-IX) IS NOT NUMERIC THEN
040500           ADD 1 TO WS-VR-PRICE-NONNUM
040600        ELSE
040700           IF TBL-PRICE-N(WS-VR-IX) LESS THAN ZERO THEN
040800              ADD 1 TO WS-VR-PRICE-NEGATIVE
040900           END-IF
041000        END-IF
041100     END-IF
041200
041300     IF TBL-CUSTOMER(WS-VR-IX) EQUAL SPACES THEN
041400        ADD 1 TO WS-VR-MISS-CUSTOMER
041500     END-IF.
041600
041700 3000-VALIDAR-CAMPOS-F. EXIT.
041800
041900
042000*---- PARSE + CALENDAR-VALIDATE ONE DATE, TRACK MIN/MAX -----------
042100*     (LEAP-YEAR LOGIC ADAPTED FROM THE PGMVACAF NEW-ACCOUNT
042200*      BIRTH-DATE EDIT)
042300 3100-VERIF-FECHA-I.
042400
042500     MOVE 'Y' TO WS-VR-FECHA-OK
042600
042700     IF TBL-DATE-DASH1(WS-VR-IX) NOT EQUAL '-'
042800        OR TBL-DATE-DASH2(WS-VR-IX) NOT EQUAL '-'
042900        OR TBL-DATE-YYYY-N(WS-VR-IX) IS NOT NUMERIC
043000        OR TBL-DATE-MM-N(WS-VR-IX)   IS NOT NUMERIC
043100        OR TBL-DATE-DD-N(WS-VR-IX)   IS NOT NUMERIC THEN
043200        MOVE 'N' TO WS-VR-FECHA-OK
043300     ELSE
043400        IF TBL-DATE-MM-N(WS-VR-IX) < 1
043500           OR TBL-DATE-MM-N(WS-VR-IX) > 12 THEN
043600           MOVE 'N' TO WS-VR-FECHA-OK
043700        ELSE
043800           MOVE TBL-DATE-YYYY-N(WS-VR-IX) TO WS-VR-ANIO-CHK
043900           PERFORM 3150-VERIF-BISIESTO-I
044000              THRU 3150-VERIF-BISIESTO-F
044100           EVALUATE TBL-DATE-MM-N(WS-VR-IX)
044200              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
044300                 IF TBL-DATE-DD-N(WS-VR-IX) < 1
044400                    OR TBL-DATE-DD-N(WS-VR-IX) > 31 THEN
044500                    MOVE 'N' TO WS-VR-FECHA-OK
044600                 END-IF
044700              WHEN 4 WHEN 6 WHEN 9 WHEN 11
044800                 IF TBL-DATE-DD-N(WS-VR-IX) < 1
044900                    OR TBL-DATE-DD-N(WS-VR-IX) > 30 THEN
045000                    MOVE 'N' TO WS-VR-FECHA-OK
045100                 END-IF
045200              WHEN 2
045300                 IF WS-VR-ANIO-ES-BISIESTO THEN
045400                    IF TBL-DATE-DD-N(WS-VR-IX) < 1
045500                       OR TBL-DATE-DD-N(WS-VR-IX) > 29 THEN
045600                       MOVE 'N' TO WS-VR-FECHA-OK
045700                    END-IF
045800                 ELSE
045900                    IF TBL-DATE-DD-N(WS-VR-IX) < 1
046000                       OR TBL-DATE-DD-N(WS-VR-IX) > 28 THEN
046100                       MOVE 'N' TO WS-VR-FECHA-OK
046200                    END-IF
046300                 END-IF
046400           END-EVALUATE
046500        END-IF
046600     END-IF
046700
046800     IF WS-VR-FECHA-VALIDA THEN
046900        PERFORM 3110-ACTUALIZAR-RANGO-I
047000           THRU 3110-ACTUALIZAR-RANGO-F
047100     ELSE
047200        ADD 1 TO WS-VR-DATE-NONPARSE
047300     END-IF.
047400
047500 3100-VERIF-FECHA-F. EXIT.
047600
047700*------------------------------------------------------------------
047800 3110-ACTUALIZAR-RANGO-I.
047900
048000     IF WS-VR-DATE-SEEN THEN
048100        IF TBL-DATE(WS-VR-IX) < WS-VR-DATE-MIN THEN
048200           MOVE TBL-DATE(WS-VR-IX) TO WS-VR-DATE-MIN
048300        END-IF
048400        IF TBL-DATE(WS-VR-IX) > WS-VR-DATE-MAX THEN
048500           MOVE TBL-DATE(WS-VR-IX) TO WS-VR-DATE-MAX
048600        END-IF
048700     ELSE
048800        MOVE TBL-DATE(WS-VR-IX) TO WS-VR-DATE-MIN
048900        MOVE TBL-DATE(WS-VR-IX) TO WS-VR-DATE-MAX
049000        SET WS-VR-DATE-SEEN TO TRUE
049100     END-IF.
049200
049300 3110-ACTUALIZAR-RANGO-F. EXIT.
049400
049500*---- LEAP YEAR TEST (SAME RULE PGMVACAF USES ON BIRTH DATES) -----
049600 3150-VERIF-BISIESTO-I.
049700
049800     IF (WS-VR-ANIO-CHK / 4) * 4 = WS-VR-ANIO-CHK AND
049900        (WS-VR-ANIO-CHK / 100) * 100 NOT = WS-VR-ANIO-CHK
050000        OR (WS-VR-ANIO-CHK / 400) * 400 = WS-VR-ANIO-CHK THEN
050100        MOVE 'Y' TO WS-VR-ES-BISIESTO
050200     ELSE
050300        MOVE 'N' TO WS-VR-ES-BISIESTO
050400     END-IF.
050500
050600 3150-VERIF-BISIESTO-F. EXIT.
050700
050800*---- SPAN-DAYS = MAX DATE MINUS MIN DATE, IN CALENDAR DAYS -------
050900 3200-CALC-SPAN-I.
051000
051100     IF WS-VR-DATE-SEEN THEN
051110        MOVE WS-VR-DATE-MIN(1:4) TO WS-VR-CALC-ANIO
051120        MOVE WS-VR-DATE-MIN(6:2) TO WS-VR-CALC-MES
051130        MOVE WS-VR-DATE-MIN(9:2) TO WS-VR-CALC-DIA
051140        PERFORM 3210-FECHA-A-DIAS-I THRU 3210-FECHA-A-DIAS-F
051150        MOVE WS-VR-CALC-RESULT TO WS-VR-DIAS-MIN
051160
051170        MOVE WS-VR-DATE-MAX(1:4) TO WS-VR-CALC-ANIO
051180        MOVE WS-VR-DATE-MAX(6:2) TO WS-VR-CALC-MES
051190        MOVE WS-VR-DATE-MAX(9:2) TO WS-VR-CALC-DIA
051195        PERFORM 3210-FECHA-A-DIAS-I THRU 3210-FECHA-A-DIAS-F
051197        MOVE WS-VR-CALC-RESULT TO WS-VR-DIAS-MAX
051198
051199        SUBTRACT WS-VR-DIAS-MIN FROM WS-VR-DIAS-MAX
051200           GIVING WS-VR-DATE-SPAN
051210     END-IF.
051300
051400 3200-CALC-SPAN-F. EXIT.
051450
051460*---- CONVERTS A CALENDAR DATE (ANIO/MES/DIA) TO AN ABSOLUTE -----
051470*     DAY NUMBER SO TWO DATES CAN BE SUBTRACTED DIRECTLY.
051480 3210-FECHA-A-DIAS-I.
051490
051500     MOVE WS-VR-CALC-ANIO TO WS-VR-ANIO-CHK
051510     PERFORM 3150-VERIF-BISIESTO-I THRU 3150-VERIF-BISIESTO-F
051520
051530*    EACH DIVISION IS TRUNCATED SEPARATELY INTO ITS OWN INTEGER
051532*    FIELD BEFORE THE SUM, THE SAME WAY 4100-CALCULAR-PERCENTIL-I
051534*    FLOORS A QUANTILE POSITION IN PGMSLSAN - COMBINING THE THREE
051536*    DIVISIONS IN ONE EXPRESSION WOULD CARRY FRACTIONAL PRECISION
051538*    THROUGH THE SUM AND TRUNCATE ONLY ONCE AT THE END, WHICH DOES
051539*    NOT MATCH THE GREGORIAN LEAP-DAY COUNT.
051540     COMPUTE WS-VR-DIV4   = (WS-VR-CALC-ANIO - 1) / 4
051545     COMPUTE WS-VR-DIV100 = (WS-VR-CALC-ANIO - 1) / 100
051550     COMPUTE WS-VR-DIV400 = (WS-VR-CALC-ANIO - 1) / 400
051555     COMPUTE WS-VR-BISIESTOS =
051560        WS-VR-DIV4 - WS-VR-DIV100 + WS-VR-DIV400
051570
051580     COMPUTE WS-VR-CALC-RESULT =
051590        (WS-VR-CALC-ANIO - 1) * 365 + WS-VR-BISIESTOS
051600        + WS-VR-DIAS-ACUM(WS-VR-CALC-MES) + WS-VR-CALC-DIA
051610
051620     IF WS-VR-CALC-MES > 2 AND WS-VR-ANIO-ES-BISIESTO THEN
051630        ADD 1 TO WS-VR-CALC-RESULT
051640     END-IF.
051650
051660 3210-FECHA-A-DIAS-F. EXIT.
051670
051680*------------------------------------------------------------------
051800 3900-TOTAL-MISSING-I.
051900
052000     COMPUTE WS-VR-MISSING-TOTAL =
052100        WS-VR-MISS-DATE     + WS-VR-MISS-PRODUCT +
052200        WS-VR-MISS-QTY      + WS-VR-MISS-PRICE   +
052300        WS-VR-MISS-CUSTOMER.
052400
052500 3900-TOTAL-MISSING-F. EXIT.
052600
052700
052800*---- BUILD ONE WARNING LINE PER NONZERO COUNTER -------------------
052900 4000-CONSTRUIR-MENSAJES-I.
053000
053100     PERFORM 4100-MSG-DUPLICADOS
053200        THRU 4100-MSG-DUPLICADOS-F
053300     PERFORM 4200-MSG-FECHA-FALTANTE
053400        THRU 4200-MSG-FECHA-FALTANTE-F
053500     PERFORM 4300-MSG-PRODUCTO-FALTANTE
053600        THRU 4300-MSG-PRODUCTO-FALTANTE-F
053700     PERFORM 4400-MSG-CANTIDAD-FALTANTE
053800        THRU 4400-MSG-CANTIDAD-FALTANTE-F
053900     PERFORM 4500-MSG-PRECIO-FALTANTE
054000        THRU 4500-MSG-PRECIO-FALTANTE-F
054100     PERFORM 4600-MSG-CLIENTE-FALTANTE
054200        THRU 4600-MSG-CLIENTE-FALTANTE-F
054300     PERFORM 4700-MSG-CANTIDAD-NONUM
054400        THRU 4700-MSG-CANTIDAD-NONUM-F
054500     PERFORM 4800-MSG-CANTIDAD-NOPOS
054600        THRU 4800-MSG-CANTIDAD-NOPOS-F
054700     PERFORM 4900-MSG-PRECIO-NONUM
054800        THRU 4900-MSG-PRECIO-NONUM-F
054900     PERFORM 4910-MSG-PRECIO-NEGATIVO
055000        THRU 4910-MSG-PRECIO-NEGATIVO-F
055100     PERFORM 4920-MSG-FECHA-NOPARSE
055200        THRU 4920-MSG-FECHA-NOPARSE-F.
055300
055400 4000-CONSTRUIR-MENSAJES-F. EXIT.
055500
055600*------------------------------------------------------------------
055700 4100-MSG-DUPLICADOS.
055800
055900     IF WS-VR-DUP-ROWS > 0 THEN
055950        MOVE WS-VR-DUP-ROWS TO WS-VR-TEMP-CONTADOR
056000        PERFORM 4050-CALC-PORCENTAJE-I
056100           THRU 4050-CALC-PORCENTAJE-F
056200        ADD 1 TO WS-VR-WARNING-COUNT
056300        MOVE WS-VR-DUP-ROWS TO WS-VR-CNT-EDIT
056400        STRING 'WARNING: ' DELIMITED BY SIZE
056500               WS-VR-CNT-EDIT DELIMITED BY SIZE
056600               ' DUPLICATE ROW(S) (' DELIMITED BY SIZE
056700               WS-VR-PCT-EDIT DELIMITED BY SIZE
056800               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
056900            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
057000     END-IF.
057100
057200 4100-MSG-DUPLICADOS-F. EXIT.
057300
057400*---- SHARED HELPER: (COUNTER GIVEN IN WS-VR-DUP-ROWS-STYLE) ------
057500*     EACH CALLER MOVES ITS OWN COUNTER INTO WS-VR-CNT-EDIT'S
057600*     SOURCE FIRST, SO THIS PARAGRAPH RECOMPUTES OFF THAT SAME
057700*     COUNTER EVERY TIME IT IS PERFORMED.
057800 4050-CALC-PORCENTAJE-I.
057900
058000     COMPUTE WS-VR-PCT-CALC ROUNDED =
058100        (WS-VR-TEMP-CONTADOR / WS-VR-TOTAL-ROWS) * 100
058200     MOVE WS-VR-PCT-CALC TO WS-VR-PCT-EDIT.
058300
058400 4050-CALC-PORCENTAJE-F. EXIT.
058500
058600*------------------------------------------------------------------
058700 4200-MSG-FECHA-FALTANTE.
058800
058900     IF WS-VR-MISS-DATE > 0 THEN
059000        MOVE WS-VR-MISS-DATE TO WS-VR-TEMP-CONTADOR
059100        PERFORM 4050-CALC-PORCENTAJE-I
059200           THRU 4050-CALC-PORCENTAJE-F
059300        ADD 1 TO WS-VR-WARNING-COUNT
059400        MOVE WS-VR-MISS-DATE TO WS-VR-CNT-EDIT
059500        STRING 'WARNING: ' DELIMITED BY SIZE
059600               WS-VR-CNT-EDIT DELIMITED BY SIZE
059700               ' ROW(S) MISSING DATE (' DELIMITED BY SIZE
059800               WS-VR-PCT-EDIT DELIMITED BY SIZE
059900               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
060000            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
060100     END-IF.
060200
060300 4200-MSG-FECHA-FALTANTE-F. EXIT.
060400
060500*------------------------------------------------------------------
060600 4300-MSG-PRODUCTO-FALTANTE.
060700
060800     IF WS-VR-MISS-PRODUCT > 0 THEN
060900        MOVE WS-VR-MISS-PRODUCT TO WS-VR-TEMP-CONTADOR
061000        PERFORM 4050-CALC-PORCENTAJE-I
061100           THRU 4050-CALC-PORCENTAJE-F
061200        ADD 1 TO WS-VR-WARNING-COUNT
061300        MOVE WS-VR-MISS-PRODUCT TO WS-VR-CNT-EDIT
061400        STRING 'WARNING: ' DELIMITED BY SIZE
061500               WS-VR-CNT-EDIT DELIMITED BY SIZE
061600               ' ROW(S) MISSING PRODUCT (' DELIMITED BY SIZE
061700               WS-VR-PCT-EDIT DELIMITED BY SIZE
061800               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
061900            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
062000     END-IF.
062100
062200 4300-MSG-PRODUCTO-FALTANTE-F. EXIT.
062300
062400*------------------------------------------------------------------
062500 4400-MSG-CANTIDAD-FALTANTE.
062600
062700     IF WS-VR-MISS-QTY > 0 THEN
062800        MOVE WS-VR-MISS-QTY TO WS-VR-TEMP-CONTADOR
062900        PERFORM 4050-CALC-PORCENTAJE-I
063000           THRU 4050-CALC-PORCENTAJE-F
063100        ADD 1 TO WS-VR-WARNING-COUNT
063200        MOVE WS-VR-MISS-QTY TO WS-VR-CNT-EDIT
063300        STRING 'WARNING: ' DELIMITED BY SIZE
063400               WS-VR-CNT-EDIT DELIMITED BY SIZE
063500               ' ROW(S) MISSING QUANTITY (' DELIMITED BY SIZE
063600               WS-VR-PCT-EDIT DELIMITED BY SIZE
063700               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
063800            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
063900     END-IF.
064000
064100 4400-MSG-CANTIDAD-FALTANTE-F. EXIT.
064200
064300*------------------------------------------------------------------
064400 4500-MSG-PRECIO-FALTANTE.
064500
064600     IF WS-VR-MISS-PRICE > 0 THEN
064700        MOVE WS-VR-MISS-PRICE TO WS-VR-TEMP-CONTADOR
064800        PERFORM 4050-CALC-PORCENTAJE-I
064900           THRU 4050-CALC-PORCENTAJE-F
065000        ADD 1 TO WS-VR-WARNING-COUNT
065100        MOVE WS-VR-MISS-PRICE TO WS-VR-CNT-EDIT
065200        STRING 'WARNING: ' DELIMITED BY SIZE
065300               WS-VR-CNT-EDIT DELIMITED BY SIZE
065400               ' ROW(S) MISSING PRICE (' DELIMITED BY SIZE
065500               WS-VR-PCT-EDIT DELIMITED BY SIZE
065600               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
065700            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
065800     END-IF.
065900
066000 4500-MSG-PRECIO-FALTANTE-F. EXIT.
066100
066200*------------------------------------------------------------------
066300 4600-MSG-CLIENTE-FALTANTE.
066400
066500     IF WS-VR-MISS-CUSTOMER > 0 THEN
066600        MOVE WS-VR-MISS-CUSTOMER TO WS-VR-TEMP-CONTADOR
066700        PERFORM 4050-CALC-PORCENTAJE-I
066800           THRU 4050-CALC-PORCENTAJE-F
066900        ADD 1 TO WS-VR-WARNING-COUNT
067000        MOVE WS-VR-MISS-CUSTOMER TO WS-VR-CNT-EDIT
067100        STRING 'WARNING: ' DELIMITED BY SIZE
067200               WS-VR-CNT-EDIT DELIMITED BY SIZE
067300               ' ROW(S) MISSING CUSTOMER (' DELIMITED BY SIZE
067400               WS-VR-PCT-EDIT DELIMITED BY SIZE
067500               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
067600            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
067700     END-IF.
067800
067900 4600-MSG-CLIENTE-FALTANTE-F. EXIT.
068000
068100*------------------------------------------------------------------
068200 4700-MSG-CANTIDAD-NONUM.
068300
068400     IF WS-VR-QTY-NONNUM > 0 THEN
068500        MOVE WS-VR-QTY-NONNUM TO WS-VR-TEMP-CONTADOR
068600        PERFORM 4050-CALC-PORCENTAJE-I
068700           THRU 4050-CALC-PORCENTAJE-F
068800        ADD 1 TO WS-VR-WARNING-COUNT
068900        MOVE WS-VR-QTY-NONNUM TO WS-VR-CNT-EDIT
069000        STRING 'WARNING: ' DELIMITED BY SIZE
069100               WS-VR-CNT-EDIT DELIMITED BY SIZE
069200               ' QUANTITY VALUE(S) NOT NUMERIC ('
069250                  DELIMITED BY SIZE
069300               WS-VR-PCT-EDIT DELIMITED BY SIZE
069400               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
069500            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
069600     END-IF.
069700
069800 4700-MSG-CANTIDAD-NONUM-F. EXIT.
069900
070000*------------------------------------------------------------------
070100 4800-MSG-CANTIDAD-NOPOS.
070200
070300     IF WS-VR-QTY-LE-ZERO > 0 THEN
070400        MOVE WS-VR-QTY-LE-ZERO TO WS-VR-TEMP-CONTADOR
070500        PERFORM 4050-CALC-PORCENTAJE-I
070600           THRU 4050-CALC-PORCENTAJE-F
070700        ADD 1 TO WS-VR-WARNING-COUNT
070800        MOVE WS-VR-QTY-LE-ZERO TO WS-VR-CNT-EDIT
070900        STRING 'WARNING: ' DELIMITED BY SIZE
071000               WS-VR-CNT-EDIT DELIMITED BY SIZE
071100               ' QUANTITY VALUE(S) NOT GREATER THAN ZERO ('
071200                  DELIMITED BY SIZE
071300               WS-VR-PCT-EDIT DELIMITED BY SIZE
071400               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
071500            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
071600     END-IF.
071700
071800 4800-MSG-CANTIDAD-NOPOS-F. EXIT.
071900
072000*------------------------------------------------------------------
072100 4900-MSG-PRECIO-NONUM.
072200
072300     IF WS-VR-PRICE-NONNUM > 0 THEN
072400        MOVE WS-VR-PRICE-NONNUM TO WS-VR-TEMP-CONTADOR
072500        PERFORM 4050-CALC-PORCENTAJE-I
072600           THRU 4050-CALC-PORCENTAJE-F
072700        ADD 1 TO WS-VR-WARNING-COUNT
072800        MOVE WS-VR-PRICE-NONNUM TO WS-VR-CNT-EDIT
072900        STRING 'WARNING: ' DELIMITED BY SIZE
073000               WS-VR-CNT-EDIT DELIMITED BY SIZE
073100               ' PRICE VALUE(S) COULD NOT BE PARSED ('
073200                  DELIMITED BY SIZE
073300               WS-VR-PCT-EDIT DELIMITED BY SIZE
073400               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
073500            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
073600     END-IF.
073700
073800 4900-MSG-PRECIO-NONUM-F. EXIT.
073900
074000*------------------------------------------------------------------
074100 4910-MSG-PRECIO-NEGATIVO.
074200
074300     IF WS-VR-PRICE-NEGATIVE > 0 THEN
074400        MOVE WS-VR-PRICE-NEGATIVE TO WS-VR-TEMP-CONTADOR
074500        PERFORM 4050-CALC-PORCENTAJE-I
074600           THRU 4050-CALC-PORCENTAJE-F
074700        ADD 1 TO WS-VR-WARNING-COUNT
074800        MOVE WS-VR-PRICE-NEGATIVE TO WS-VR-CNT-EDIT
074900        STRING 'WARNING: ' DELIMITED BY SIZE
075000               WS-VR-CNT-EDIT DELIMITED BY SIZE
075100               ' PRICE VALUE(S) NEGATIVE (' DELIMITED BY SIZE
075200               WS-VR-PCT-EDIT DELIMITED BY SIZE
075300               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
075400            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
075500     END-IF.
075600
075700 4910-MSG-PRECIO-NEGATIVO-F. EXIT.
075800
075900*------------------------------------------------------------------
076000 4920-MSG-FECHA-NOPARSE.
076100
076200     IF WS-VR-DATE-NONPARSE > 0 THEN
076300        MOVE WS-VR-DATE-NONPARSE TO WS-VR-TEMP-CONTADOR
076400        PERFORM 4050-CALC-PORCENTAJE-I
076500           THRU 4050-CALC-PORCENTAJE-F
076600        ADD 1 TO WS-VR-WARNING-COUNT
076700        MOVE WS-VR-DATE-NONPARSE TO WS-VR-CNT-EDIT
076800        STRING 'WARNING: ' DELIMITED BY SIZE
076900               WS-VR-CNT-EDIT DELIMITED BY SIZE
077000               ' DATE VALUE(S) COULD NOT BE PARSED ('
077100                  DELIMITED BY SIZE
077200               WS-VR-PCT-EDIT DELIMITED BY SIZE
077300               ' PCT OF TOTAL ROWS)' DELIMITED BY SIZE
077400            INTO WS-VR-WARNING-MSG(WS-VR-WARNING-COUNT)
077500     END-IF.
077600
077700 4920-MSG-FECHA-NOPARSE-F. EXIT.
077800
077900*------------------------------------------------------------------
078000 5000-LLAMAR-CALIDAD-I.
078100
078200     MOVE WS-VR-TOTAL-ROWS      TO LK-QS-TOTAL-ROWS
078300     MOVE WS-VR-ERROR-COUNT     TO LK-QS-ERROR-COUNT
078400     MOVE WS-VR-WARNING-COUNT   TO LK-QS-WARNING-COUNT
078500     MOVE WS-VR-MISSING-TOTAL   TO LK-QS-MISSING-TOTAL
078600     MOVE WS-VR-DUP-ROWS        TO LK-QS-DUPLICATE-ROWS
078700
078800     CALL 'PGMSLSQS' USING LK-QS-COMUNICACION
078900
079000     MOVE LK-QS-SCORE           TO WS-VR-QUALITY-SCORE
079100     MOVE WS-VR-QUALITY-SCORE   TO WS-VR-QS-EDIT.
079200
079300 5000-LLAMAR-CALIDAD-F. EXIT.
079400
079500*------------------------------------------------------------------
079600 6000-IMPRIMIR-REPORTE-I.
079700
079750     PERFORM 6050-IMPRIMIR-TITULO-I THRU 6050-IMPRIMIR-TITULO-F
080200
080300     PERFORM 6100-IMPRIMIR-ERRORES-I
080400        THRU 6100-IMPRIMIR-ERRORES-F
080500        VARYING WS-VR-IX FROM 1 BY 1
080600        UNTIL WS-VR-IX > WS-VR-ERROR-COUNT
080700
080800     PERFORM 6200-IMPRIMIR-WARNINGS-I
080900        THRU 6200-IMPRIMIR-WARNINGS-F
081000        VARYING WS-VR-IX FROM 1 BY 1
081100        UNTIL WS-VR-IX > WS-VR-WARNING-COUNT
081200
081300     WRITE REG-SLS-VALRPT FROM WS-VR-SEPARATE AFTER 1
081400     PERFORM 6300-IMPRIMIR-ESTADISTICAS-I
081500        THRU 6300-IMPRIMIR-ESTADISTICAS-F.
081600
081700 6000-IMPRIMIR-REPORTE-F. EXIT.
081800
081808*---- RE-PRINTS THE TITLE/HEADER BLOCK AND RESETS THE LINE COUNT --
081815*     WHEN A PAGE FILLS.  CALLED ONCE UP FRONT AND AGAIN BY
081822*     6040-VERIF-TITULOS-I EVERY TIME THE PAGE OVERFLOWS.
081829 6050-IMPRIMIR-TITULO-I.
081836
081843     MOVE WS-VR-CUENTA-PAGINA TO IMP-VR-TIT-PAGINA
081850     MOVE 1 TO WS-VR-CUENTA-LINEA
081857     ADD  1 TO WS-VR-CUENTA-PAGINA
081864     WRITE REG-SLS-VALRPT FROM IMP-VR-TITULO AFTER PAGE
081871     WRITE REG-SLS-VALRPT FROM WS-VR-LINE AFTER 1
081878     WRITE REG-SLS-VALRPT FROM WS-VR-SEPARATE AFTER 1.
081885
081892 6050-IMPRIMIR-TITULO-F. EXIT.
081899
081906*---- PAGE-OVERFLOW CHECK, CALLED BEFORE EACH DETAIL LINE --------
081913 6040-VERIF-TITULOS-I.
081920
081927     IF WS-VR-CUENTA-LINEA GREATER WS-VR-LINEA-FIJA THEN
081934        PERFORM 6050-IMPRIMIR-TITULO-I THRU 6050-IMPRIMIR-TITULO-F
081941     END-IF.
081948
081955 6040-VERIF-TITULOS-F. EXIT.
081962
081969*------------------------------------------------------------------
082000 6100-IMPRIMIR-ERRORES-I.
082050     PERFORM 6040-VERIF-TITULOS-I THRU 6040-VERIF-TITULOS-F
082100
082200     MOVE SPACES TO WS-VR-PRINT-LINE
082300     STRING WS-VR-ERROR-MSG(WS-VR-IX) DELIMITED BY SIZE
082400         INTO WS-VR-PRINT-LINE
082500     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
082550     ADD 1 TO WS-VR-CUENTA-LINEA.
082600
082700 6100-IMPRIMIR-ERRORES-F. EXIT.
082800
082900*------------------------------------------------------------------
083000 6200-IMPRIMIR-WARNINGS-I.
083050     PERFORM 6040-VERIF-TITULOS-I THRU 6040-VERIF-TITULOS-F
083100
083200     MOVE SPACES TO WS-VR-PRINT-LINE
083300     STRING WS-VR-WARNING-MSG(WS-VR-IX) DELIMITED BY SIZE
083400         INTO WS-VR-PRINT-LINE
083500     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
083550     ADD 1 TO WS-VR-CUENTA-LINEA.
083600
083700 6200-IMPRIMIR-WARNINGS-F. EXIT.
083800
083900*------------------------------------------------------------------
084000 6300-IMPRIMIR-ESTADISTICAS-I.
084100
084200     MOVE SPACES TO WS-VR-PRINT-LINE
084300     MOVE WS-VR-TOTAL-ROWS TO WS-VR-CNT-EDIT
084400     STRING 'TOTAL ROWS: ' DELIMITED BY SIZE
084500            WS-VR-CNT-EDIT DELIMITED BY SIZE
084600         INTO WS-VR-PRINT-LINE
084700     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
084800
084900     MOVE SPACES TO WS-VR-PRINT-LINE
085000     MOVE WS-VR-TOTAL-COLUMNS TO WS-VR-CNT-EDIT
085100     STRING 'TOTAL COLUMNS: ' DELIMITED BY SIZE
085200            WS-VR-CNT-EDIT DELIMITED BY SIZE
085300         INTO WS-VR-PRINT-LINE
085400     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
085500
085600     MOVE SPACES TO WS-VR-PRINT-LINE
085700     MOVE WS-VR-MISSING-TOTAL TO WS-VR-CNT-EDIT
085800     STRING 'MISSING VALUES TOTAL: ' DELIMITED BY SIZE
085900            WS-VR-CNT-EDIT DELIMITED BY SIZE
086000         INTO WS-VR-PRINT-LINE
086100     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
086200
086300     MOVE SPACES TO WS-VR-PRINT-LINE
086400     MOVE WS-VR-DUP-ROWS TO WS-VR-CNT-EDIT
086500     STRING 'DUPLICATE ROWS: ' DELIMITED BY SIZE
086600            WS-VR-CNT-EDIT DELIMITED BY SIZE
086700         INTO WS-VR-PRINT-LINE
086800     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
086900
087000     MOVE SPACES TO WS-VR-PRINT-LINE
087100     STRING 'DATE RANGE: ' DELIMITED BY SIZE
087200            WS-VR-DATE-MIN DELIMITED BY SIZE
087300            ' TO ' DELIMITED BY SIZE
087400            WS-VR-DATE-MAX DELIMITED BY SIZE
087500         INTO WS-VR-PRINT-LINE
087600     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
087700
087800     MOVE SPACES TO WS-VR-PRINT-LINE
087900     MOVE WS-VR-DATE-SPAN TO WS-VR-CNT-EDIT
088000     STRING 'DATE SPAN (DAYS): ' DELIMITED BY SIZE
088100            WS-VR-CNT-EDIT DELIMITED BY SIZE
088200         INTO WS-VR-PRINT-LINE
088300     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1
088400
088500     WRITE REG-SLS-VALRPT FROM WS-VR-SEPARATE AFTER 1
088600
088700     MOVE SPACES TO WS-VR-PRINT-LINE
088800     STRING 'QUALITY SCORE: ' DELIMITED BY SIZE
088900            WS-VR-QS-EDIT DELIMITED BY SIZE
089000         INTO WS-VR-PRINT-LINE
089100     WRITE REG-SLS-VALRPT FROM WS-VR-PRINT-LINE AFTER 1.
089200
089300 6300-IMPRIMIR-ESTADISTICAS-F. EXIT.
089400
089500*------------------------------------------------------------------
089600 9999-FINAL-I.
089700
089800     CLOSE SLS-ENTRADA
089900     IF FS-SLSIN IS NOT EQUAL '00' THEN
090000        DISPLAY '* ERROR EN CLOSE SLS-ENTRADA = ' FS-SLSIN
090100     END-IF
090200
090300     CLOSE SLS-VALRPT
090400     IF FS-VALRPT IS NOT EQUAL '00' THEN
090500        DISPLAY '* ERROR EN CLOSE SLS-VALRPT = ' FS-VALRPT
090600     END-IF
090700
090800     IF WS-VR-VALID THEN
090900        MOVE 0 TO RETURN-CODE
091000     ELSE
091100        MOVE 4 TO RETURN-CODE
091200     END-IF
091300
091400     DISPLAY 'PGMSLSVL - TOTAL ROWS  : ' WS-VR-TOTAL-ROWS
091500     DISPLAY 'PGMSLSVL - VALID FLAG  : ' WS-VR-VALID-FLAG
091600     DISPLAY 'PGMSLSVL - RETURN-CODE : ' RETURN-CODE.
091700
091800 9999-FINAL-F. EXIT.
