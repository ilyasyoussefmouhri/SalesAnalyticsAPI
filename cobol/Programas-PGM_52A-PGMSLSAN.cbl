000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMSLSAN.
000300 AUTHOR.         D K TRUJILLO.
000400 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.   02/18/91.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMSLSAN - SALES ANALYTICS ENGINE                             *
001200*  ==================================                            *
001300*    - RUN AS THE JOB STEP AFTER PGMSLSVL, CONDITIONED ON THAT   *
001400*      STEP'S RETURN-CODE (0 = BATCH PASSED VALIDATION).          *
001500*    - RE-READS THE SALES TRANSACTION FILE INDEPENDENTLY AND      *
001600*      BUILDS REVENUE/QUANTITY TOTALS, TOP-10 PRODUCT RANKINGS BY *
001700*      REVENUE AND BY QUANTITY, CUSTOMER VALUE SEGMENTATION BY    *
001800*      REVENUE QUANTILE, AND DAILY/MONTHLY REVENUE CONTROL        *
001900*      BREAKS.                                                   *
002000*    - WRITES THE ANALYTICS REPORT.                              *
002100*                                                                *
002200******************************************************************
002300*    CHANGE LOG
002400*------------------------------------------------------------------
002500*  DATE     PGMR  REQ/TKT   DESCRIPTION
002600*------------------------------------------------------------------
002700*  02/18/91  DKT  BATCH-059 ORIGINAL PROGRAM - TOTALS AND TOP-10
002800*                           PRODUCT REVENUE RANKING ONLY.
002900*  08/04/91  DKT  BATCH-063 ADDED TOP-10 BY QUANTITY RANKING.
003000*  03/22/93  DKT  BATCH-068 ADDED CUSTOMER REVENUE SEGMENTATION
003100*                           (HIGH/MEDIUM/LOW BY QUANTILE).
003200*  07/19/94  DKT  BATCH-072 ADDED DAILY AND MONTHLY REVENUE
003300*                           CONTROL BREAKS.  ROWS WITH AN
003400*                           UNPARSEABLE DATE ARE SKIPPED FOR THE
003500*                           TIME BREAKS ONLY - THEY STILL COUNT IN
003600*                           THE BATCH TOTALS.
003700*  01/06/99  PMS  Y2K-002   DATE FIELDS ALREADY FOUR-DIGIT
003800*                           YYYY-MM-DD - REVIEWED, NO CENTURY
003900*                           WINDOWING REQUIRED.
004000*  05/23/02  HJW  BATCH-095 AVERAGE-ORDER-VALUE NOW ROUNDED
004100*                           HALF-UP INSTEAD OF TRUNCATED.
004200*------------------------------------------------------------------
004300*
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004550 CONFIGURATION SECTION.
004600
004650 SPECIAL-NAMES.
004700*    THIS FILE RUNS US LOCALE - NO CLASS/MNEMONIC NAMES NEEDED.
004750
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT SLS-ENTRADA  ASSIGN DDSLSIN
005500            FILE STATUS IS FS-SLSIN.
005600
005700     SELECT SLS-ANLRPT   ASSIGN DDANLRPT
005800            FILE STATUS IS FS-ANLRPT.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  SLS-ENTRADA
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-SLS-ENTRADA     PIC X(80).
006800
006900 FD  SLS-ANLRPT
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SLS-ANLRPT      PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500*========================*
007600
007700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007800
007900*---- FILE STATUS --------------------------------------------------
008000 77  FS-SLSIN                   PIC XX   VALUE SPACES.
008100 77  FS-ANLRPT                  PIC XX   VALUE SPACES.
008200
008300*---- SWITCHES --------------------------------------------------------
008400 77  WS-AN-STATUS-FIN            PIC X    VALUE 'N'.
008500     88  WS-AN-FIN-LECTURA                VALUE 'Y'.
008600     88  WS-AN-NO-FIN-LECTURA             VALUE 'N'.
008700
008800 77  WS-AN-FECHA-OK              PIC X    VALUE 'N'.
008900     88  WS-AN-FECHA-VALIDA                VALUE 'Y'.
009000
009100 77  WS-AN-ES-BISIESTO           PIC X    VALUE 'N'.
009200     88  WS-AN-ANIO-ES-BISIESTO             VALUE 'Y'.
009300
009400*---- SUBSCRIPTS (COMP PER SHOP STANDARD) ----------------------------
009500 77  WS-AN-MAX-ROWS              PIC 9(04) COMP   VALUE 1000.
009600 77  WS-AN-IX                    PIC 9(04) COMP   VALUE 0.
009700 77  WS-AN-IX2                   PIC 9(04) COMP   VALUE 0.
009800 77  WS-AN-MIN-IX                PIC 9(04) COMP   VALUE 0.
009900 77  WS-AN-MAX-IX                PIC 9(04) COMP   VALUE 0.
010000 77  WS-AN-FOUND-IX              PIC 9(04) COMP   VALUE 0.
010100 77  WS-AN-RANK                  PIC 9(02) COMP   VALUE 0.
010200
010300*---- COUNTERS (COMP PER SHOP STANDARD) ------------------------------
010400 77  WS-AN-TOTAL-ORDERS          PIC 9(07) COMP   VALUE 0.
010500 77  WS-AN-PROD-COUNT            PIC 9(04) COMP   VALUE 0.
010600 77  WS-AN-CUST-COUNT            PIC 9(04) COMP   VALUE 0.
010700 77  WS-AN-DAY-COUNT             PIC 9(04) COMP   VALUE 0.
010800 77  WS-AN-MES-COUNT             PIC 9(04) COMP   VALUE 0.
010900 77  WS-AN-TOPR-COUNT            PIC 9(02) COMP   VALUE 0.
011000 77  WS-AN-TOPQ-COUNT            PIC 9(02) COMP   VALUE 0.
011100 77  WS-AN-TOTAL-QUANTITY        PIC S9(09) COMP  VALUE 0.
011200
011300*---- MONEY ACCUMULATORS (COMP-3 PER SHOP STANDARD) ------------------
011400 77  WS-AN-TOTAL-REVENUE         PIC S9(11)V99 COMP-3 VALUE 0.
011500 77  WS-AN-AVG-ORDER             PIC S9(09)V99 COMP-3 VALUE 0.
011600 77  WS-AN-ROW-REVENUE           PIC S9(11)V99 COMP-3 VALUE 0.
011700 77  WS-AN-ROW-PRICE             PIC S9(07)V99 COMP-3 VALUE 0.
011800 77  WS-AN-ROW-QTY               PIC S9(07) COMP      VALUE 0.
011900
012000*---- QUANTILE WORK AREAS --------------------------------------------
012100 77  WS-AN-PCT-Q                 PIC S9V9(04) COMP-3 VALUE 0.
012200 77  WS-AN-PCT-POS               PIC S9(05)V9(04) COMP-3 VALUE 0.
012300 77  WS-AN-PCT-FLOOR             PIC 9(05) COMP      VALUE 0.
012400 77  WS-AN-PCT-FRAC              PIC S9(05)V9(04) COMP-3 VALUE 0.
012500 77  WS-AN-PCT-IDX1              PIC 9(05) COMP      VALUE 0.
012600 77  WS-AN-PCT-IDX2              PIC 9(05) COMP      VALUE 0.
012700 77  WS-AN-PCT-RESULT            PIC S9(11)V99 COMP-3 VALUE 0.
012800 77  WS-AN-P80                   PIC S9(11)V99 COMP-3 VALUE 0.
012900 77  WS-AN-P50                   PIC S9(11)V99 COMP-3 VALUE 0.
013000
013100*---- SORT-SWAP TEMP AREAS --------------------------------------------
013200 77  WS-AN-SWAP-NAME             PIC X(20).
013300 77  WS-AN-SWAP-REV              PIC S9(11)V99 COMP-3.
013400 77  WS-AN-SWAP-DATE             PIC X(10).
013500 77  WS-AN-SWAP-DREV             PIC S9(11)V99 COMP-3.
013600 77  WS-AN-SWAP-MKEY             PIC X(07).
013700 77  WS-AN-SWAP-MREV             PIC S9(11)V99 COMP-3.
013800
013900*---- DATE VALIDATION WORK (DUPLICATED FROM PGMSLSVL - SEE THAT
014000*     PROGRAM'S 3100-VERIF-FECHA-I FOR THE FULL COMMENTARY) ---------
014100 77  WS-AN-ANIO-CHK              PIC 9(04) COMP.
014200 77  WS-AN-MES-KEY               PIC X(07).
014300
014400*---- REPORT EDIT FIELDS ----------------------------------------------
014500 77  WS-AN-CNT-EDIT              PIC Z(6)9.
014600 77  WS-AN-REV-EDIT              PIC -(11)9.99.
014700 77  WS-AN-QTY-EDIT              PIC -(09)9.
014800 77  WS-AN-AVG-EDIT              PIC -(09)9.99.
014900 77  WS-AN-RANK-EDIT             PIC Z9.
015000
015100*---- PRODUCT / QUANTITY TOP-10 SELECTION FLAGS -----------------------
015200 01  WS-AN-PROD-FLAGS.
015300     03  AN-PROD-USED-R PIC X OCCURS 500 TIMES.
015400     03  AN-PROD-USED-Q PIC X OCCURS 500 TIMES.
015500     03  FILLER              PIC X(10).
015600
015700*---- DISTINCT-PRODUCT ACCUMULATOR TABLE ------------------------------
015800 01  WS-AN-PRODUCT-TABLE.
015900     03  AN-PRODUCT-ENTRY OCCURS 500 TIMES.
016000         05  AN-PROD-NAME         PIC X(20).
016100         05  AN-PROD-REVENUE      PIC S9(11)V99 COMP-3.
016200         05  AN-PROD-QTY          PIC S9(09) COMP.
016300         05  FILLER               PIC X(05).
016400
016500*---- DISTINCT-CUSTOMER ACCUMULATOR TABLE ------------------------------
016600 01  WS-AN-CUSTOMER-TABLE.
016700     03  AN-CUSTOMER-ENTRY OCCURS 500 TIMES.
016800         05  AN-CUST-NAME         PIC X(20).
016900         05  AN-CUST-REVENUE      PIC S9(11)V99 COMP-3.
017000         05  AN-CUST-SEGMENT      PIC X(06)  VALUE SPACES.
017100         05  FILLER               PIC X(04).
017200
017300*---- DISTINCT-DAY ACCUMULATOR TABLE -----------------------------------
017400 01  WS-AN-DAILY-TABLE.
017500     03  AN-DAILY-ENTRY OCCURS 1000 TIMES.
017600         05  AN-DAY-DATE          PIC X(10).
017700         05  AN-DAY-REVENUE       PIC S9(11)V99 COMP-3.
017800         05  FILLER               PIC X(05).
017900
018000*---- DISTINCT-MONTH ACCUMULATOR TABLE -----------------------------
018100 01  WS-AN-MONTHLY-TABLE.
018200     03  AN-MONTHLY-ENTRY OCCURS 120 TIMES.
018300         05  AN-MON-KEY           PIC X(07).
018400         05  AN-MON-REVENUE       PIC S9(11)V99 COMP-3.
018500         05  FILLER               PIC X(05).
018600
018700*---- TOP-10 OUTPUT TABLES -----------------------------------------
018800 01  WS-AN-TOPR-TABLE.
018900     03  AN-TOPR-ENTRY OCCURS 10 TIMES.
019000         05  AN-TOPR-NAME         PIC X(20).
019100         05  AN-TOPR-REVENUE      PIC S9(11)V99 COMP-3.
019200         05  FILLER               PIC X(05).
019300
019400 01  WS-AN-TOPQ-TABLE.
019500     03  AN-TOPQ-ENTRY OCCURS 10 TIMES.
019600         05  AN-TOPQ-NAME         PIC X(20).
019700         05  AN-TOPQ-QTY          PIC S9(09) COMP.
019800         05  FILLER               PIC X(05).
019900
020000*---- CUMULATIVE DAYS-BEFORE-MONTH TABLE (NON-LEAP YEAR), REUSED
020100*     FROM PGMSLSVL'S CALENDAR-EDIT IDIOM -------------------------
020200 01  WS-AN-DIAS-ACUM-INIT.
020300     03  FILLER   PIC 9(03)  VALUE 000.
020400     03  FILLER   PIC 9(03)  VALUE 031.
020500     03  FILLER   PIC 9(03)  VALUE 059.
020600     03  FILLER   PIC 9(03)  VALUE 090.
020700     03  FILLER   PIC 9(03)  VALUE 120.
020800     03  FILLER   PIC 9(03)  VALUE 151.
020900     03  FILLER   PIC 9(03)  VALUE 181.
021000     03  FILLER   PIC 9(03)  VALUE 212.
021100     03  FILLER   PIC 9(03)  VALUE 243.
021200     03  FILLER   PIC 9(03)  VALUE 273.
021300     03  FILLER   PIC 9(03)  VALUE 304.
021400     03  FILLER   PIC 9(03)  VALUE 334.
021500 01  WS-AN-DIAS-ACUM-TABLE REDEFINES WS-AN-DIAS-ACUM-INIT.
021600     03  WS-AN-DIAS-ACUM   PIC 9(03) OCCURS 12 TIMES.
021700
021800*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
021900     COPY CPSLSREC.
022000*//////////////////////////////////////////////////////////////////
022100
022200*---- SALES BATCH WORKING TABLE (ONE ENTRY PER ORDER LINE) -------
022300 01  WS-SLS-TABLE.
022400     03  TBL-SLS-ENTRY OCCURS 1000 TIMES.
022500         05  TBL-DATE                PIC X(10).
022600         05  TBL-DATE-R REDEFINES TBL-DATE.
022700             07  TBL-DATE-YYYY           PIC X(04).
022800             07  TBL-DATE-YYYY-N REDEFINES TBL-DATE-YYYY
022900                                         PIC 9(04).
023000             07  TBL-DATE-DASH1          PIC X(01).
023100             07  TBL-DATE-MM             PIC X(02).
023200             07  TBL-DATE-MM-N REDEFINES TBL-DATE-MM
023300                                         PIC 9(02).
023400             07  TBL-DATE-DASH2          PIC X(01).
023500             07  TBL-DATE-DD             PIC X(02).
023600             07  TBL-DATE-DD-N REDEFINES TBL-DATE-DD
023700                                         PIC 9(02).
023800         05  TBL-PRODUCT             PIC X(20).
023900         05  TBL-QUANTITY            PIC X(07).
024000         05  TBL-QUANTITY-N REDEFINES TBL-QUANTITY
024100                                     PIC S9(07).
024200         05  TBL-PRICE               PIC X(09).
024300         05  TBL-PRICE-N REDEFINES TBL-PRICE
024400                                     PIC S9(07)V99.
024500         05  TBL-CUSTOMER            PIC X(20).
024600         05  FILLER                  PIC X(14).
024700
024800*---- RUN-DATE / PRINT LINE WORK AREAS --------------------------------
024900 01  WS-AN-FECHA-CORRIDA.
025000     03  WS-AN-FC-AA             PIC 99.
025100     03  WS-AN-FC-MM             PIC 99.
025200     03  WS-AN-FC-DD             PIC 99.
025300
025400 77  WS-AN-CUENTA-PAGINA         PIC 9(02) COMP VALUE 1.
025500
025600 01  IMP-AN-TITULO.
025700     03  FILLER            PIC X(10)  VALUE 'RUN DATE: '.
025800     03  IMP-AN-TIT-MM     PIC Z9.
025900     03  FILLER            PIC X      VALUE '/'.
026000     03  IMP-AN-TIT-DD     PIC Z9.
026100     03  FILLER            PIC X      VALUE '/'.
026200     03  FILLER            PIC X(2)   VALUE '20'.
026300     03  IMP-AN-TIT-AA     PIC 99.
026400     03  FILLER            PIC X(8)   VALUE SPACES.
026500     03  FILLER            PIC X(34)
026600         VALUE 'SALES BATCH - ANALYTICS REPORT'.
026700     03  FILLER            PIC X(19)  VALUE SPACES.
026800     03  FILLER            PIC X(6)   VALUE 'PAGE: '.
026900     03  IMP-AN-TIT-PAGINA PIC Z9.
027000     03  FILLER            PIC X(38)  VALUE SPACES.
027100
027200 01  WS-AN-LINE               PIC X(132) VALUE ALL '='.
027300 01  WS-AN-SEPARATE           PIC X(132) VALUE SPACES.
027400 01  WS-AN-PRINT-LINE         PIC X(132).
027500
027600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
027700
027800*------------------------------------------------------------------
027900 LINKAGE SECTION.
028000*================*
028100
028200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
028300 PROCEDURE DIVISION.
028400
028500 MAIN-PROGRAM-I.
028600
028700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
028800     PERFORM 2000-CARGAR-I    THRU 2000-CARGAR-F
028900                              UNTIL WS-AN-FIN-LECTURA
029000
029100     IF WS-AN-TOTAL-ORDERS > 0 THEN
029200        PERFORM 2900-ACUMULAR-I
029300           THRU 2900-ACUMULAR-F
029400           VARYING WS-AN-IX FROM 1 BY 1
029500           UNTIL WS-AN-IX > WS-AN-TOTAL-ORDERS
029600        PERFORM 2950-PROMEDIO-I  THRU 2950-PROMEDIO-F
029700        PERFORM 3000-RANKING-PRODUCTOS-I
029800           THRU 3000-RANKING-PRODUCTOS-F
029900        PERFORM 4000-SEGMENTAR-CLIENTES-I
030000           THRU 4000-SEGMENTAR-CLIENTES-F
030100        PERFORM 5000-CORTE-FECHAS-I
030200           THRU 5000-CORTE-FECHAS-F
030300     END-IF
030400
030500     PERFORM 6000-IMPRIMIR-REPORTE-I
030600        THRU 6000-IMPRIMIR-REPORTE-F
030700     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
030800
030900 MAIN-PROGRAM-F. GOBACK.
031000
031100
031200*------------------------------------------------------------------
031300 1000-INICIO-I.
031400
031500     ACCEPT WS-AN-FECHA-CORRIDA FROM DATE
031600     MOVE WS-AN-FC-MM TO IMP-AN-TIT-MM
031700     MOVE WS-AN-FC-DD TO IMP-AN-TIT-DD
031800     MOVE WS-AN-FC-AA TO IMP-AN-TIT-AA
031900
032000     SET WS-AN-NO-FIN-LECTURA TO TRUE
032100
032200     OPEN INPUT  SLS-ENTRADA
032300     IF FS-SLSIN IS NOT EQUAL '00' THEN
032400        DISPLAY '* ERROR EN OPEN SLS-ENTRADA = ' FS-SLSIN
032500        SET WS-AN-FIN-LECTURA TO TRUE
032600     END-IF
032700
032800     OPEN OUTPUT SLS-ANLRPT
032900     IF FS-ANLRPT IS NOT EQUAL '00' THEN
033000        DISPLAY '* ERROR EN OPEN SLS-ANLRPT = ' FS-ANLRPT
033100        MOVE 9999 TO RETURN-CODE
033200        SET WS-AN-FIN-LECTURA TO TRUE
033300     END-IF.
033400
033500 1000-INICIO-F. EXIT.
033600
033700
033800*---- LOADS ONE ROW AT A TIME INTO THE WORKING TABLE --------------
033900 2000-CARGAR-I.
034000
034100     READ SLS-ENTRADA INTO WS-SLS-RECORD
034200
034300     EVALUATE FS-SLSIN
034400        WHEN '00'
034500           PERFORM 2100-ALMACENAR-I THRU 2100-ALMACENAR-F
034600        WHEN '10'
034700           SET WS-AN-FIN-LECTURA TO TRUE
034800        WHEN OTHER
034900           DISPLAY '*ERROR EN LECTURA SLS-ENTRADA : ' FS-SLSIN
035000           SET WS-AN-FIN-LECTURA TO TRUE
035100     END-EVALUATE.
035200
035300 2000-CARGAR-F. EXIT.
035400
035500*------------------------------------------------------------------
035600 2100-ALMACENAR-I.
035700
035800     IF WS-AN-TOTAL-ORDERS < WS-AN-MAX-ROWS THEN
035900        ADD 1 TO WS-AN-TOTAL-ORDERS
036000        MOVE WS-SLS-RECORD TO TBL-SLS-ENTRY(WS-AN-TOTAL-ORDERS)
036100     ELSE
036200        DISPLAY '* MAXIMO DE FILAS DE LA TABLA EXCEDIDO'
036300     END-IF.
036400
036500 2100-ALMACENAR-F. EXIT.
036600
036700
036800*---- PER-RECORD REVENUE + TABLE ACCUMULATION PASS -----------------
036900 2900-ACUMULAR-I.
037000
037100     PERFORM 2910-DERIVAR-QTY-PRECIO-I
037200        THRU 2910-DERIVAR-QTY-PRECIO-F
037300
037400     COMPUTE WS-AN-ROW-REVENUE =
037500        WS-AN-ROW-QTY * WS-AN-ROW-PRICE
037600
037700     ADD WS-AN-ROW-REVENUE TO WS-AN-TOTAL-REVENUE
037800     ADD WS-AN-ROW-QTY     TO WS-AN-TOTAL-QUANTITY
037900
038000     PERFORM 2810-ACUM-PRODUCTO-I THRU 2810-ACUM-PRODUCTO-F
038100     PERFORM 2820-ACUM-CLIENTE-I  THRU 2820-ACUM-CLIENTE-F
038200
038300     IF TBL-DATE(WS-AN-IX) NOT EQUAL SPACES THEN
038400        PERFORM 2800-VERIF-FECHA-I THRU 2800-VERIF-FECHA-F
038500        IF WS-AN-FECHA-VALIDA THEN
038600           PERFORM 2830-ACUM-DIA-I THRU 2830-ACUM-DIA-F
038700           PERFORM 2840-ACUM-MES-I THRU 2840-ACUM-MES-F
038800        END-IF
038900     END-IF.
039000
039100 2900-ACUMULAR-F. EXIT.
039200
039300*---- QUANTITY/PRICE CONTRIBUTE ZERO WHEN BLANK OR NON-NUMERIC ----
039400 2910-DERIVAR-QTY-PRECIO-I.
039500
039600     MOVE 0 TO WS-AN-ROW-QTY
039700     MOVE 0 TO WS-AN-ROW-PRICE
039800
039900     IF TBL-QUANTITY(WS-AN-IX) NOT EQUAL SPACES THEN
040000        IF TBL-QUANTITY-N(WS-AN-IX) IS NUMERIC THEN
040100           MOVE TBL-QUANTITY-N(WS-AN-IX) TO WS-AN-ROW-QTY
040200        END-IF
040300     END-IF
040400
040500     IF TBL-PRICE(WS-AN-IX) NOT EQUAL SPACES THEN
040600        IF TBL-PRICE-N(WS-AN-IX) IS NUMERIC THEN
040700           MOVE TBL-PRICE-N(WS-AN-IX) TO WS-AN-ROW-PRICE
040800        END-IF
040900     END-IF.
041000
041100 2910-DERIVAR-QTY-PRECIO-F. EXIT.
041200
041300*---- CALENDAR VALIDITY TEST (DUPLICATED FROM PGMSLSVL, SAME
041400*     LEAP-YEAR LOGIC, NO MIN/MAX TRACKING NEEDED HERE) -----------
041500 2800-VERIF-FECHA-I.
041600
041700     MOVE 'Y' TO WS-AN-FECHA-OK
041800
041900     IF TBL-DATE-DASH1(WS-AN-IX) NOT EQUAL '-'
042000        OR TBL-DATE-DASH2(WS-AN-IX) NOT EQUAL '-'
042100        OR TBL-DATE-YYYY-N(WS-AN-IX) IS NOT NUMERIC
042200        OR TBL-DATE-MM-N(WS-AN-IX)   IS NOT NUMERIC
042300        OR TBL-DATE-DD-N(WS-AN-IX)   IS NOT NUMERIC THEN
042400        MOVE 'N' TO WS-AN-FECHA-OK
042500     ELSE
042600        IF TBL-DATE-MM-N(WS-AN-IX) < 1
042700           OR TBL-DATE-MM-N(WS-AN-IX) > 12 THEN
042800           MOVE 'N' TO WS-AN-FECHA-OK
042900        ELSE
043000           MOVE TBL-DATE-YYYY-N(WS-AN-IX) TO WS-AN-ANIO-CHK
043100           PERFORM 2850-VERIF-BISIESTO-I
043200              THRU 2850-VERIF-BISIESTO-F
043300           EVALUATE TBL-DATE-MM-N(WS-AN-IX)
043400              WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
043500                 IF TBL-DATE-DD-N(WS-AN-IX) < 1
043600                    OR TBL-DATE-DD-N(WS-AN-IX) > 31 THEN
043700                    MOVE 'N' TO WS-AN-FECHA-OK
043800                 END-IF
043900              WHEN 4 WHEN 6 WHEN 9 WHEN 11
044000                 IF TBL-DATE-DD-N(WS-AN-IX) < 1
044100                    OR TBL-DATE-DD-N(WS-AN-IX) > 30 THEN
044200                    MOVE 'N' TO WS-AN-FECHA-OK
044300                 END-IF
044400              WHEN 2
044500                 IF WS-AN-ANIO-ES-BISIESTO THEN
044600                    IF TBL-DATE-DD-N(WS-AN-IX) < 1
044700                       OR TBL-DATE-DD-N(WS-AN-IX) > 29 THEN
044800                       MOVE 'N' TO WS-AN-FECHA-OK
044900                    END-IF
045000                 ELSE
045100                    IF TBL-DATE-DD-N(WS-AN-IX) < 1
045200                       OR TBL-DATE-DD-N(WS-AN-IX) > 28 THEN
045300                       MOVE 'N' TO WS-AN-FECHA-OK
045400                    END-IF
045500                 END-IF
045600           END-EVALUATE
045700        END-IF
045800     END-IF.
045900
046000 2800-VERIF-FECHA-F. EXIT.
046100
046200*------------------------------------------------------------------
046300 2850-VERIF-BISIESTO-I.
046400
046500     IF (WS-AN-ANIO-CHK / 4) * 4 = WS-AN-ANIO-CHK AND
046600        (WS-AN-ANIO-CHK / 100) * 100 NOT = WS-AN-ANIO-CHK
046700        OR (WS-AN-ANIO-CHK / 400) * 400 = WS-AN-ANIO-CHK THEN
046800        MOVE 'Y' TO WS-AN-ES-BISIESTO
046900     ELSE
047000        MOVE 'N' TO WS-AN-ES-BISIESTO
047100     END-IF.
047200
047300 2850-VERIF-BISIESTO-F. EXIT.
047400
047500*---- FIND-OR-ADD PRODUCT, ACCUMULATE REVENUE + QUANTITY -----------
047600 2810-ACUM-PRODUCTO-I.
047700
047800     MOVE 0 TO WS-AN-FOUND-IX
047900     PERFORM 2811-BUSCAR-PRODUCTO-I
048000        THRU 2811-BUSCAR-PRODUCTO-F
048100        VARYING WS-AN-IX2 FROM 1 BY 1
048150        UNTIL WS-AN-IX2 > WS-AN-PROD-COUNT
048175           OR WS-AN-FOUND-IX NOT = 0
048300
048400     IF WS-AN-FOUND-IX = 0 THEN
048500        ADD 1 TO WS-AN-PROD-COUNT
048550        MOVE TBL-PRODUCT(WS-AN-IX)
048575           TO AN-PROD-NAME(WS-AN-PROD-COUNT)
048700        MOVE WS-AN-PROD-COUNT      TO WS-AN-FOUND-IX
048800     END-IF
048900
049000     ADD WS-AN-ROW-REVENUE TO AN-PROD-REVENUE(WS-AN-FOUND-IX)
049100     ADD WS-AN-ROW-QTY     TO AN-PROD-QTY(WS-AN-FOUND-IX).
049200
049300 2810-ACUM-PRODUCTO-F. EXIT.
049400
049500*------------------------------------------------------------------
049600 2811-BUSCAR-PRODUCTO-I.
049700
049800     IF AN-PROD-NAME(WS-AN-IX2) EQUAL TBL-PRODUCT(WS-AN-IX) THEN
049900        MOVE WS-AN-IX2 TO WS-AN-FOUND-IX
050000     END-IF.
050100
050200 2811-BUSCAR-PRODUCTO-F. EXIT.
050300
050400*---- FIND-OR-ADD CUSTOMER, ACCUMULATE REVENUE ----------------------
050500 2820-ACUM-CLIENTE-I.
050600
050700     MOVE 0 TO WS-AN-FOUND-IX
050800     PERFORM 2821-BUSCAR-CLIENTE-I
050900        THRU 2821-BUSCAR-CLIENTE-F
051000        VARYING WS-AN-IX2 FROM 1 BY 1
051050        UNTIL WS-AN-IX2 > WS-AN-CUST-COUNT
051075           OR WS-AN-FOUND-IX NOT = 0
051200
051300     IF WS-AN-FOUND-IX = 0 THEN
051400        ADD 1 TO WS-AN-CUST-COUNT
051450        MOVE TBL-CUSTOMER(WS-AN-IX)
051475           TO AN-CUST-NAME(WS-AN-CUST-COUNT)
051600        MOVE WS-AN-CUST-COUNT       TO WS-AN-FOUND-IX
051700     END-IF
051800
051900     ADD WS-AN-ROW-REVENUE TO AN-CUST-REVENUE(WS-AN-FOUND-IX).
052000
052100 2820-ACUM-CLIENTE-F. EXIT.
052200
052300*------------------------------------------------------------------
052400 2821-BUSCAR-CLIENTE-I.
052500
052600     IF AN-CUST-NAME(WS-AN-IX2) EQUAL TBL-CUSTOMER(WS-AN-IX) THEN
052700        MOVE WS-AN-IX2 TO WS-AN-FOUND-IX
052800     END-IF.
052900
053000 2821-BUSCAR-CLIENTE-F. EXIT.
053100
053200*---- FIND-OR-ADD DAY, ACCUMULATE REVENUE ---------------------------
053300 2830-ACUM-DIA-I.
053400
053500     MOVE 0 TO WS-AN-FOUND-IX
053600     PERFORM 2831-BUSCAR-DIA-I
053700        THRU 2831-BUSCAR-DIA-F
053800        VARYING WS-AN-IX2 FROM 1 BY 1
053850        UNTIL WS-AN-IX2 > WS-AN-DAY-COUNT
053875           OR WS-AN-FOUND-IX NOT = 0
054000
054100     IF WS-AN-FOUND-IX = 0 THEN
054200        ADD 1 TO WS-AN-DAY-COUNT
054250        MOVE TBL-DATE(WS-AN-IX)
054275           TO AN-DAY-DATE(WS-AN-DAY-COUNT)
054400        MOVE WS-AN-DAY-COUNT    TO WS-AN-FOUND-IX
054500     END-IF
054600
054700     ADD WS-AN-ROW-REVENUE TO AN-DAY-REVENUE(WS-AN-FOUND-IX).
054800
054900 2830-ACUM-DIA-F. EXIT.
055000
055100*------------------------------------------------------------------
055200 2831-BUSCAR-DIA-I.
055300
055400     IF AN-DAY-DATE(WS-AN-IX2) EQUAL TBL-DATE(WS-AN-IX) THEN
055500        MOVE WS-AN-IX2 TO WS-AN-FOUND-IX
055600     END-IF.
055700
055800 2831-BUSCAR-DIA-F. EXIT.
055900
056000*---- FIND-OR-ADD MONTH (YYYY-MM), ACCUMULATE REVENUE ----------------
056100 2840-ACUM-MES-I.
056200
056300     MOVE TBL-DATE(WS-AN-IX)(1:7) TO WS-AN-MES-KEY
056400     MOVE 0 TO WS-AN-FOUND-IX
056500     PERFORM 2841-BUSCAR-MES-I
056600        THRU 2841-BUSCAR-MES-F
056700        VARYING WS-AN-IX2 FROM 1 BY 1
056750        UNTIL WS-AN-IX2 > WS-AN-MES-COUNT
056775           OR WS-AN-FOUND-IX NOT = 0
056900
057000     IF WS-AN-FOUND-IX = 0 THEN
057100        ADD 1 TO WS-AN-MES-COUNT
057200        MOVE WS-AN-MES-KEY   TO AN-MON-KEY(WS-AN-MES-COUNT)
057300        MOVE WS-AN-MES-COUNT TO WS-AN-FOUND-IX
057400     END-IF
057500
057600     ADD WS-AN-ROW-REVENUE TO AN-MON-REVENUE(WS-AN-FOUND-IX).
057700
057800 2840-ACUM-MES-F. EXIT.
057900
058000*------------------------------------------------------------------
058100 2841-BUSCAR-MES-I.
058200
058300     IF AN-MON-KEY(WS-AN-IX2) EQUAL WS-AN-MES-KEY THEN
058400        MOVE WS-AN-IX2 TO WS-AN-FOUND-IX
058500     END-IF.
058600
058700 2841-BUSCAR-MES-F. EXIT.
058800
058900*---- AVERAGE-ORDER-VALUE = TOTAL-REVENUE / TOTAL-ORDERS ----------
059000 2950-PROMEDIO-I.
059100
059200     COMPUTE WS-AN-AVG-ORDER ROUNDED =
059300        WS-AN-TOTAL-REVENUE / WS-AN-TOTAL-ORDERS.
059400
059500 2950-PROMEDIO-F. EXIT.
059600
059700*---- TOP-10 BY REVENUE AND TOP-10 BY QUANTITY (PARTIAL SELECTION
059800*     OF 10 MAXIMUMS OUT OF THE DISTINCT-PRODUCT TABLE) -------------
059900 3000-RANKING-PRODUCTOS-I.
060000
060100     PERFORM 3010-RESET-USED-I
060200        THRU 3010-RESET-USED-F
060300        VARYING WS-AN-IX FROM 1 BY 1
060400        UNTIL WS-AN-IX > WS-AN-PROD-COUNT
060500
060600     MOVE 0 TO WS-AN-TOPR-COUNT
060700     PERFORM 3100-SELECCIONAR-TOPR-I
060800        THRU 3100-SELECCIONAR-TOPR-F
060900        VARYING WS-AN-RANK FROM 1 BY 1
061000        UNTIL WS-AN-RANK > 10 OR WS-AN-RANK > WS-AN-PROD-COUNT
061100
061200     MOVE 0 TO WS-AN-TOPQ-COUNT
061300     PERFORM 3200-SELECCIONAR-TOPQ-I
061400        THRU 3200-SELECCIONAR-TOPQ-F
061500        VARYING WS-AN-RANK FROM 1 BY 1
061600        UNTIL WS-AN-RANK > 10 OR WS-AN-RANK > WS-AN-PROD-COUNT.
061700
061800 3000-RANKING-PRODUCTOS-F. EXIT.
061900
062000*------------------------------------------------------------------
062100 3010-RESET-USED-I.
062200
062300     MOVE 'N' TO AN-PROD-USED-R(WS-AN-IX)
062400     MOVE 'N' TO AN-PROD-USED-Q(WS-AN-IX).
062500
062600 3010-RESET-USED-F. EXIT.
062700
062800*------------------------------------------------------------------
062900 3100-SELECCIONAR-TOPR-I.
063000
063100     MOVE 0 TO WS-AN-MAX-IX
063200     PERFORM 3110-BUSCAR-MAX-REV-I
063300        THRU 3110-BUSCAR-MAX-REV-F
063400        VARYING WS-AN-IX2 FROM 1 BY 1
063500        UNTIL WS-AN-IX2 > WS-AN-PROD-COUNT
063600
063700     IF WS-AN-MAX-IX NOT = 0 THEN
063800        ADD 1 TO WS-AN-TOPR-COUNT
063900        MOVE AN-PROD-NAME(WS-AN-MAX-IX)
064000           TO AN-TOPR-NAME(WS-AN-TOPR-COUNT)
064100        MOVE AN-PROD-REVENUE(WS-AN-MAX-IX)
064200           TO AN-TOPR-REVENUE(WS-AN-TOPR-COUNT)
064300        MOVE 'Y' TO AN-PROD-USED-R(WS-AN-MAX-IX)
064400     END-IF.
064500
064600 3100-SELECCIONAR-TOPR-F. EXIT.
064700
064800*------------------------------------------------------------------
064900 3110-BUSCAR-MAX-REV-I.
065000
065100     IF AN-PROD-USED-R(WS-AN-IX2) NOT EQUAL 'Y' THEN
065200        IF WS-AN-MAX-IX = 0 THEN
065300           MOVE WS-AN-IX2 TO WS-AN-MAX-IX
065400        ELSE
065450           IF AN-PROD-REVENUE(WS-AN-IX2)
065475              > AN-PROD-REVENUE(WS-AN-MAX-IX)
065600              THEN MOVE WS-AN-IX2 TO WS-AN-MAX-IX
065700           END-IF
065800        END-IF
065900     END-IF.
066000
066100 3110-BUSCAR-MAX-REV-F. EXIT.
066200
066300*------------------------------------------------------------------
066400 3200-SELECCIONAR-TOPQ-I.
066500
066600     MOVE 0 TO WS-AN-MAX-IX
066700     PERFORM 3210-BUSCAR-MAX-QTY-I
066800        THRU 3210-BUSCAR-MAX-QTY-F
066900        VARYING WS-AN-IX2 FROM 1 BY 1
067000        UNTIL WS-AN-IX2 > WS-AN-PROD-COUNT
067100
067200     IF WS-AN-MAX-IX NOT = 0 THEN
067300        ADD 1 TO WS-AN-TOPQ-COUNT
067400        MOVE AN-PROD-NAME(WS-AN-MAX-IX)
067500           TO AN-TOPQ-NAME(WS-AN-TOPQ-COUNT)
067600        MOVE AN-PROD-QTY(WS-AN-MAX-IX)
067700           TO AN-TOPQ-QTY(WS-AN-TOPQ-COUNT)
067800        MOVE 'Y' TO AN-PROD-USED-Q(WS-AN-MAX-IX)
067900     END-IF.
068000
068100 3200-SELECCIONAR-TOPQ-F. EXIT.
068200
068300*------------------------------------------------------------------
068400 3210-BUSCAR-MAX-QTY-I.
068500
068600     IF AN-PROD-USED-Q(WS-AN-IX2) NOT EQUAL 'Y' THEN
068700        IF WS-AN-MAX-IX = 0 THEN
068800           MOVE WS-AN-IX2 TO WS-AN-MAX-IX
068900        ELSE
069000           IF AN-PROD-QTY(WS-AN-IX2) > AN-PROD-QTY(WS-AN-MAX-IX)
069100              THEN MOVE WS-AN-IX2 TO WS-AN-MAX-IX
069200           END-IF
069300        END-IF
069400     END-IF.
069500
069600 3210-BUSCAR-MAX-QTY-F. EXIT.
069700
069800*---- SORT CUSTOMERS ASCENDING BY REVENUE, COMPUTE P80/P50, ---------
069900*     ASSIGN HIGH/MEDIUM/LOW SEGMENTS ------------------------------
070000 4000-SEGMENTAR-CLIENTES-I.
070100
070200     IF WS-AN-CUST-COUNT > 0 THEN
070300        PERFORM 4010-ORDENAR-CLIENTES-I
070400           THRU 4010-ORDENAR-CLIENTES-F
070500
070600        MOVE .80 TO WS-AN-PCT-Q
070700        PERFORM 4100-CALCULAR-PERCENTIL-I
070800           THRU 4100-CALCULAR-PERCENTIL-F
070900        MOVE WS-AN-PCT-RESULT TO WS-AN-P80
071000
071100        MOVE .50 TO WS-AN-PCT-Q
071200        PERFORM 4100-CALCULAR-PERCENTIL-I
071300           THRU 4100-CALCULAR-PERCENTIL-F
071400        MOVE WS-AN-PCT-RESULT TO WS-AN-P50
071500
071600        PERFORM 4200-ASIGNAR-SEGMENTOS-I
071700           THRU 4200-ASIGNAR-SEGMENTOS-F
071800           VARYING WS-AN-IX FROM 1 BY 1
071900           UNTIL WS-AN-IX > WS-AN-CUST-COUNT
072000     END-IF.
072100
072200 4000-SEGMENTAR-CLIENTES-F. EXIT.
072300
072400*------------------------------------------------------------------
072500 4010-ORDENAR-CLIENTES-I.
072600
072700     PERFORM 4011-PASADA-ORDEN-I
072800        THRU 4011-PASADA-ORDEN-F
072900        VARYING WS-AN-IX FROM 1 BY 1
073000        UNTIL WS-AN-IX >= WS-AN-CUST-COUNT.
073100
073200 4010-ORDENAR-CLIENTES-F. EXIT.
073300
073400*------------------------------------------------------------------
073500 4011-PASADA-ORDEN-I.
073600
073700     MOVE WS-AN-IX TO WS-AN-MIN-IX
073800     PERFORM 4012-BUSCAR-MIN-I
073900        THRU 4012-BUSCAR-MIN-F
074000        VARYING WS-AN-IX2 FROM WS-AN-IX BY 1
074100        UNTIL WS-AN-IX2 > WS-AN-CUST-COUNT
074200
074300     IF WS-AN-MIN-IX NOT = WS-AN-IX THEN
074400        PERFORM 4013-INTERCAMBIAR-I
074500           THRU 4013-INTERCAMBIAR-F
074600     END-IF.
074700
074800 4011-PASADA-ORDEN-F. EXIT.
074900
075000*------------------------------------------------------------------
075100 4012-BUSCAR-MIN-I.
075200
075300     IF AN-CUST-REVENUE(WS-AN-IX2)
075325        < AN-CUST-REVENUE(WS-AN-MIN-IX) THEN
075400        MOVE WS-AN-IX2 TO WS-AN-MIN-IX
075500     END-IF.
075600
075700 4012-BUSCAR-MIN-F. EXIT.
075800
075900*------------------------------------------------------------------
076000 4013-INTERCAMBIAR-I.
076100
076200     MOVE AN-CUST-NAME(WS-AN-IX)        TO WS-AN-SWAP-NAME
076300     MOVE AN-CUST-REVENUE(WS-AN-IX)     TO WS-AN-SWAP-REV
076400     MOVE AN-CUST-NAME(WS-AN-MIN-IX)    TO AN-CUST-NAME(WS-AN-IX)
076450     MOVE AN-CUST-REVENUE(WS-AN-MIN-IX)
076475        TO AN-CUST-REVENUE(WS-AN-IX)
076600     MOVE WS-AN-SWAP-NAME TO AN-CUST-NAME(WS-AN-MIN-IX)
076650     MOVE WS-AN-SWAP-REV
076675        TO AN-CUST-REVENUE(WS-AN-MIN-IX).
076800
076900 4013-INTERCAMBIAR-F. EXIT.
077000
077100*---- QUANTILE BY LINEAR INTERPOLATION OVER ORDER STATISTICS -------
077200*     (WS-AN-PCT-Q SET BY THE CALLER BEFORE EACH PERFORM)
077300 4100-CALCULAR-PERCENTIL-I.
077400
077500     COMPUTE WS-AN-PCT-POS =
077600        WS-AN-PCT-Q * (WS-AN-CUST-COUNT - 1)
077700     MOVE WS-AN-PCT-POS TO WS-AN-PCT-FLOOR
077800     COMPUTE WS-AN-PCT-FRAC = WS-AN-PCT-POS - WS-AN-PCT-FLOOR
077900     COMPUTE WS-AN-PCT-IDX1 = WS-AN-PCT-FLOOR + 1
078000     COMPUTE WS-AN-PCT-IDX2 = WS-AN-PCT-IDX1 + 1
078100
078200     IF WS-AN-PCT-IDX2 > WS-AN-CUST-COUNT THEN
078300        MOVE WS-AN-PCT-IDX1 TO WS-AN-PCT-IDX2
078400     END-IF
078500
078600     COMPUTE WS-AN-PCT-RESULT =
078700        AN-CUST-REVENUE(WS-AN-PCT-IDX1) +
078800        WS-AN-PCT-FRAC *
078850        (AN-CUST-REVENUE(WS-AN-PCT-IDX2)
078875         - AN-CUST-REVENUE(WS-AN-PCT-IDX1)).
079000
079100 4100-CALCULAR-PERCENTIL-F. EXIT.
079200
079300*------------------------------------------------------------------
079400 4200-ASIGNAR-SEGMENTOS-I.
079500
079600     IF AN-CUST-REVENUE(WS-AN-IX) >= WS-AN-P80 THEN
079700        MOVE 'HIGH  ' TO AN-CUST-SEGMENT(WS-AN-IX)
079800     ELSE
079900        IF AN-CUST-REVENUE(WS-AN-IX) >= WS-AN-P50 THEN
080000           MOVE 'MEDIUM' TO AN-CUST-SEGMENT(WS-AN-IX)
080100        ELSE
080200           MOVE 'LOW   ' TO AN-CUST-SEGMENT(WS-AN-IX)
080300        END-IF
080400     END-IF.
080500
080600 4200-ASIGNAR-SEGMENTOS-F. EXIT.
080700
080800*---- SORT DAILY AND MONTHLY TABLES ASCENDING BY KEY ----------------
080900 5000-CORTE-FECHAS-I.
081000
081100     IF WS-AN-DAY-COUNT > 0 THEN
081200        PERFORM 5010-ORDENAR-DIAS-I THRU 5010-ORDENAR-DIAS-F
081300     END-IF
081400     IF WS-AN-MES-COUNT > 0 THEN
081500        PERFORM 5020-ORDENAR-MESES-I THRU 5020-ORDENAR-MESES-F
081600     END-IF.
081700
081800 5000-CORTE-FECHAS-F. EXIT.
081900
082000*------------------------------------------------------------------
082100 5010-ORDENAR-DIAS-I.
082200
082300     PERFORM 5011-PASADA-DIA-I
082400        THRU 5011-PASADA-DIA-F
082500        VARYING WS-AN-IX FROM 1 BY 1
082600        UNTIL WS-AN-IX >= WS-AN-DAY-COUNT.
082700
082800 5010-ORDENAR-DIAS-F. EXIT.
082900
083000*------------------------------------------------------------------
083100 5011-PASADA-DIA-I.
083200
083300     MOVE WS-AN-IX TO WS-AN-MIN-IX
083400     PERFORM 5012-BUSCAR-MIN-DIA-I
083500        THRU 5012-BUSCAR-MIN-DIA-F
083600        VARYING WS-AN-IX2 FROM WS-AN-IX BY 1
083700        UNTIL WS-AN-IX2 > WS-AN-DAY-COUNT
083800
083900     IF WS-AN-MIN-IX NOT = WS-AN-IX THEN
084000        MOVE AN-DAY-DATE(WS-AN-IX)     TO WS-AN-SWAP-DATE
084100        MOVE AN-DAY-REVENUE(WS-AN-IX)  TO WS-AN-SWAP-DREV
084200        MOVE AN-DAY-DATE(WS-AN-MIN-IX)    TO AN-DAY-DATE(WS-AN-IX)
084250        MOVE AN-DAY-REVENUE(WS-AN-MIN-IX)
084275           TO AN-DAY-REVENUE(WS-AN-IX)
084400        MOVE WS-AN-SWAP-DATE TO AN-DAY-DATE(WS-AN-MIN-IX)
084450        MOVE WS-AN-SWAP-DREV
084475           TO AN-DAY-REVENUE(WS-AN-MIN-IX)
084600     END-IF.
084700
084800 5011-PASADA-DIA-F. EXIT.
084900
085000*------------------------------------------------------------------
085100 5012-BUSCAR-MIN-DIA-I.
085200
085300     IF AN-DAY-DATE(WS-AN-IX2) < AN-DAY-DATE(WS-AN-MIN-IX) THEN
085400        MOVE WS-AN-IX2 TO WS-AN-MIN-IX
085500     END-IF.
085600
085700 5012-BUSCAR-MIN-DIA-F. EXIT.
085800
085900*------------------------------------------------------------------
086000 5020-ORDENAR-MESES-I.
086100
086200     PERFORM 5021-PASADA-MES-I
086300        THRU 5021-PASADA-MES-F
086400        VARYING WS-AN-IX FROM 1 BY 1
086500        UNTIL WS-AN-IX >= WS-AN-MES-COUNT.
086600
086700 5020-ORDENAR-MESES-F. EXIT.
086800
086900*------------------------------------------------------------------
087000 5021-PASADA-MES-I.
087100
087200     MOVE WS-AN-IX TO WS-AN-MIN-IX
087300     PERFORM 5022-BUSCAR-MIN-MES-I
087400        THRU 5022-BUSCAR-MIN-MES-F
087500        VARYING WS-AN-IX2 FROM WS-AN-IX BY 1
087600        UNTIL WS-AN-IX2 > WS-AN-MES-COUNT
087700
087800     IF WS-AN-MIN-IX NOT = WS-AN-IX THEN
087900        MOVE AN-MON-KEY(WS-AN-IX)      TO WS-AN-SWAP-MKEY
088000        MOVE AN-MON-REVENUE(WS-AN-IX)  TO WS-AN-SWAP-MREV
088100        MOVE AN-MON-KEY(WS-AN-MIN-IX)    TO AN-MON-KEY(WS-AN-IX)
088150        MOVE AN-MON-REVENUE(WS-AN-MIN-IX)
088175           TO AN-MON-REVENUE(WS-AN-IX)
088300        MOVE WS-AN-SWAP-MKEY TO AN-MON-KEY(WS-AN-MIN-IX)
088350        MOVE WS-AN-SWAP-MREV
088375           TO AN-MON-REVENUE(WS-AN-MIN-IX)
088500     END-IF.
088600
088700 5021-PASADA-MES-F. EXIT.
088800
088900*------------------------------------------------------------------
089000 5022-BUSCAR-MIN-MES-I.
089100
089200     IF AN-MON-KEY(WS-AN-IX2) < AN-MON-KEY(WS-AN-MIN-IX) THEN
089300        MOVE WS-AN-IX2 TO WS-AN-MIN-IX
089400     END-IF.
089500
089600 5022-BUSCAR-MIN-MES-F. EXIT.
089700
089800*------------------------------------------------------------------
089900 6000-IMPRIMIR-REPORTE-I.
090000
090100     MOVE WS-AN-CUENTA-PAGINA TO IMP-AN-TIT-PAGINA
090200     WRITE REG-SLS-ANLRPT FROM IMP-AN-TITULO AFTER PAGE
090300     WRITE REG-SLS-ANLRPT FROM WS-AN-LINE AFTER 1
090400     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
090500
090600     PERFORM 6100-IMPRIMIR-TOTALES-I
090700        THRU 6100-IMPRIMIR-TOTALES-F
090800
090900     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
091000     MOVE SPACES TO WS-AN-PRINT-LINE
091100     MOVE 'TOP PRODUCTS BY REVENUE' TO WS-AN-PRINT-LINE
091200     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
091300     PERFORM 6200-IMPRIMIR-TOPR-I
091400        THRU 6200-IMPRIMIR-TOPR-F
091500        VARYING WS-AN-IX FROM 1 BY 1
091600        UNTIL WS-AN-IX > WS-AN-TOPR-COUNT
091700
091800     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
091900     MOVE SPACES TO WS-AN-PRINT-LINE
092000     MOVE 'TOP PRODUCTS BY QUANTITY' TO WS-AN-PRINT-LINE
092100     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
092200     PERFORM 6300-IMPRIMIR-TOPQ-I
092300        THRU 6300-IMPRIMIR-TOPQ-F
092400        VARYING WS-AN-IX FROM 1 BY 1
092500        UNTIL WS-AN-IX > WS-AN-TOPQ-COUNT
092600
092700     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
092800     MOVE SPACES TO WS-AN-PRINT-LINE
092900     MOVE 'CUSTOMER SEGMENTS' TO WS-AN-PRINT-LINE
093000     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
093100     PERFORM 6400-IMPRIMIR-CLIENTES-I
093200        THRU 6400-IMPRIMIR-CLIENTES-F
093300        VARYING WS-AN-IX FROM WS-AN-CUST-COUNT BY -1
093400        UNTIL WS-AN-IX < 1
093500
093600     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
093700     MOVE SPACES TO WS-AN-PRINT-LINE
093800     MOVE 'DAILY REVENUE' TO WS-AN-PRINT-LINE
093900     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
094000     PERFORM 6500-IMPRIMIR-DIARIO-I
094100        THRU 6500-IMPRIMIR-DIARIO-F
094200        VARYING WS-AN-IX FROM 1 BY 1
094300        UNTIL WS-AN-IX > WS-AN-DAY-COUNT
094400
094500     WRITE REG-SLS-ANLRPT FROM WS-AN-SEPARATE AFTER 1
094600     MOVE SPACES TO WS-AN-PRINT-LINE
094700     MOVE 'MONTHLY REVENUE' TO WS-AN-PRINT-LINE
094800     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
094900     PERFORM 6600-IMPRIMIR-MENSUAL-I
095000        THRU 6600-IMPRIMIR-MENSUAL-F
095100        VARYING WS-AN-IX FROM 1 BY 1
095200        UNTIL WS-AN-IX > WS-AN-MES-COUNT.
095300
095400 6000-IMPRIMIR-REPORTE-F. EXIT.
095500
095600*------------------------------------------------------------------
095700 6100-IMPRIMIR-TOTALES-I.
095800
095900     MOVE SPACES TO WS-AN-PRINT-LINE
096000     MOVE WS-AN-TOTAL-REVENUE TO WS-AN-REV-EDIT
096100     STRING 'TOTAL REVENUE: ' DELIMITED BY SIZE
096200            WS-AN-REV-EDIT DELIMITED BY SIZE
096300         INTO WS-AN-PRINT-LINE
096400     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
096500
096600     MOVE SPACES TO WS-AN-PRINT-LINE
096700     MOVE WS-AN-TOTAL-QUANTITY TO WS-AN-QTY-EDIT
096800     STRING 'TOTAL QUANTITY: ' DELIMITED BY SIZE
096900            WS-AN-QTY-EDIT DELIMITED BY SIZE
097000         INTO WS-AN-PRINT-LINE
097100     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
097200
097300     MOVE SPACES TO WS-AN-PRINT-LINE
097400     MOVE WS-AN-TOTAL-ORDERS TO WS-AN-CNT-EDIT
097500     STRING 'TOTAL ORDERS: ' DELIMITED BY SIZE
097600            WS-AN-CNT-EDIT DELIMITED BY SIZE
097700         INTO WS-AN-PRINT-LINE
097800     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1
097900
098000     MOVE SPACES TO WS-AN-PRINT-LINE
098100     MOVE WS-AN-AVG-ORDER TO WS-AN-AVG-EDIT
098200     STRING 'AVERAGE ORDER VALUE: ' DELIMITED BY SIZE
098300            WS-AN-AVG-EDIT DELIMITED BY SIZE
098400         INTO WS-AN-PRINT-LINE
098500     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
098600
098700 6100-IMPRIMIR-TOTALES-F. EXIT.
098800
098900*------------------------------------------------------------------
099000 6200-IMPRIMIR-TOPR-I.
099100
099200     MOVE SPACES TO WS-AN-PRINT-LINE
099300     MOVE WS-AN-IX TO WS-AN-RANK-EDIT
099400     MOVE AN-TOPR-REVENUE(WS-AN-IX) TO WS-AN-REV-EDIT
099500     STRING WS-AN-RANK-EDIT DELIMITED BY SIZE
099600            ' | ' DELIMITED BY SIZE
099700            AN-TOPR-NAME(WS-AN-IX) DELIMITED BY SIZE
099800            ' | ' DELIMITED BY SIZE
099900            WS-AN-REV-EDIT DELIMITED BY SIZE
100000         INTO WS-AN-PRINT-LINE
100100     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
100200
100300 6200-IMPRIMIR-TOPR-F. EXIT.
100400
100500*------------------------------------------------------------------
100600 6300-IMPRIMIR-TOPQ-I.
100700
100800     MOVE SPACES TO WS-AN-PRINT-LINE
100900     MOVE WS-AN-IX TO WS-AN-RANK-EDIT
101000     MOVE AN-TOPQ-QTY(WS-AN-IX) TO WS-AN-QTY-EDIT
101100     STRING WS-AN-RANK-EDIT DELIMITED BY SIZE
101200            ' | ' DELIMITED BY SIZE
101300            AN-TOPQ-NAME(WS-AN-IX) DELIMITED BY SIZE
101400            ' | ' DELIMITED BY SIZE
101500            WS-AN-QTY-EDIT DELIMITED BY SIZE
101600         INTO WS-AN-PRINT-LINE
101700     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
101800
101900 6300-IMPRIMIR-TOPQ-F. EXIT.
102000
102100*------------------------------------------------------------------
102200 6400-IMPRIMIR-CLIENTES-I.
102300
102400     MOVE SPACES TO WS-AN-PRINT-LINE
102500     MOVE AN-CUST-REVENUE(WS-AN-IX) TO WS-AN-REV-EDIT
102600     STRING AN-CUST-NAME(WS-AN-IX) DELIMITED BY SIZE
102700            ' | ' DELIMITED BY SIZE
102800            WS-AN-REV-EDIT DELIMITED BY SIZE
102900            ' | ' DELIMITED BY SIZE
103000            AN-CUST-SEGMENT(WS-AN-IX) DELIMITED BY SIZE
103100         INTO WS-AN-PRINT-LINE
103200     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
103300
103400 6400-IMPRIMIR-CLIENTES-F. EXIT.
103500
103600*------------------------------------------------------------------
103700 6500-IMPRIMIR-DIARIO-I.
103800
103900     MOVE SPACES TO WS-AN-PRINT-LINE
104000     MOVE AN-DAY-REVENUE(WS-AN-IX) TO WS-AN-REV-EDIT
104100     STRING AN-DAY-DATE(WS-AN-IX) DELIMITED BY SIZE
104200            ' | ' DELIMITED BY SIZE
104300            WS-AN-REV-EDIT DELIMITED BY SIZE
104400         INTO WS-AN-PRINT-LINE
104500     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
104600
104700 6500-IMPRIMIR-DIARIO-F. EXIT.
104800
104900*------------------------------------------------------------------
105000 6600-IMPRIMIR-MENSUAL-I.
105100
105200     MOVE SPACES TO WS-AN-PRINT-LINE
105300     MOVE AN-MON-REVENUE(WS-AN-IX) TO WS-AN-REV-EDIT
105400     STRING AN-MON-KEY(WS-AN-IX) DELIMITED BY SIZE
105500            ' | ' DELIMITED BY SIZE
105600            WS-AN-REV-EDIT DELIMITED BY SIZE
105700         INTO WS-AN-PRINT-LINE
105800     WRITE REG-SLS-ANLRPT FROM WS-AN-PRINT-LINE AFTER 1.
105900
106000 6600-IMPRIMIR-MENSUAL-F. EXIT.
106100
106200*------------------------------------------------------------------
106300 9999-FINAL-I.
106400
106500     CLOSE SLS-ENTRADA
106600     IF FS-SLSIN IS NOT EQUAL '00' THEN
106700        DISPLAY '* ERROR EN CLOSE SLS-ENTRADA = ' FS-SLSIN
106800     END-IF
106900
107000     CLOSE SLS-ANLRPT
107100     IF FS-ANLRPT IS NOT EQUAL '00' THEN
107200        DISPLAY '* ERROR EN CLOSE SLS-ANLRPT = ' FS-ANLRPT
107300     END-IF
107400
107500     MOVE 0 TO RETURN-CODE
107600     DISPLAY 'PGMSLSAN - TOTAL ORDERS : ' WS-AN-TOTAL-ORDERS.
107700
107800 9999-FINAL-F. EXIT.
